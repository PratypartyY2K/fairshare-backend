000100*********************************************************
000200*  COPYLIB-WRKTBLS.CPY
000300*  FAIRSHARE shared in-memory working tables.
000400*  Every external file this batch touches is sequential;
000500*  the keyed lookups SPEC calls for (membership, ledger
000600*  slots, the pairwise owed/paid matrix, the confirmation
000700*  idempotency registry, the distinct-group list) live here
000800*  instead, COPYd into the driver and both passes.
000900*  Authors: D Medina, R Okafor, S Lindqvist
001000*  Initial Version Created: 1989-04-11
001100*
001200*  CHANGE LOG
001300*  1989-04-11 DM  FSR-0001  member and ledger tables
001400*  1990-06-05 RO  FSR-0074  added the pairwise owed/paid
001500*                 matrix for the historical-owed feature
001600*  1992-01-14 RO  FSR-0140  added the confirmation-id
001700*                 registry for idempotent apply
001800*  1998-12-09 SL  FSR-0520  Y2K review -- no date fields on
001900*                 this record, no change required
002000*********************************************************
002100 01  MEMBER-TABLE.
002200     03  MT-ENTRY-COUNT               PIC 9(05) COMP.
002300     03  MT-ENTRY OCCURS 2000 TIMES
002400                        ASCENDING KEY IS MT-GROUP-ID
002500                                       MT-USER-ID
002600                        INDEXED BY MT-IDX.
002700         05  MT-GROUP-ID              PIC 9(09).
002800         05  MT-USER-ID               PIC 9(09).
002900         05  MT-USER-NAME             PIC X(50).
003000         05  MT-ROLE                  PIC X(06).
003100
003200 01  LEDGER-TABLE.
003300     03  LT-ENTRY-COUNT               PIC 9(05) COMP.
003400     03  LT-ENTRY OCCURS 2000 TIMES
003500                        INDEXED BY LT-IDX.
003600         05  LT-GROUP-ID              PIC 9(09).
003700         05  LT-USER-ID               PIC 9(09).
003800         05  LT-NET-BALANCE           PIC S9(10)V99.
003900
004000 01  PAIRWISE-TABLE.
004100     03  PT-ENTRY-COUNT               PIC 9(05) COMP.
004200     03  PT-ENTRY OCCURS 4000 TIMES
004300                        INDEXED BY PT-IDX.
004400         05  PT-GROUP-ID              PIC 9(09).
004500         05  PT-FROM-USER-ID          PIC 9(09).
004600         05  PT-TO-USER-ID            PIC 9(09).
004700         05  PT-OWED-AMOUNT           PIC S9(10)V99.
004800         05  PT-PAID-AMOUNT           PIC S9(10)V99.
004900
005000 01  CONFIRM-REGISTRY.
005100     03  CR-ENTRY-COUNT                PIC 9(05) COMP.
005200     03  CR-ENTRY OCCURS 5000 TIMES
005300                        INDEXED BY CR-IDX.
005400         05  CR-GROUP-ID               PIC 9(09).
005500         05  CR-CONFIRMATION-ID        PIC X(20).
005600
005700*  note -- LEDGER-TABLE, PAIRWISE-TABLE and CONFIRM-REGISTRY
005800*  fill in first-reference order (the group/user a record
005900*  names when it is the first one seen for that key), not
006000*  sorted order; they are searched linearly.  GROUP-LIST-
006100*  TABLE and MEMBER-TABLE are the only two kept in ascending
006200*  key order, because their source files already arrive
006300*  sorted that way.
006400
006500 01  GROUP-LIST-TABLE.
006600     03  GL-ENTRY-COUNT                PIC 9(04) COMP.
006700     03  GL-ENTRY OCCURS 500 TIMES
006800                        ASCENDING KEY IS GL-GROUP-ID
006900                        INDEXED BY GL-IDX.
007000         05  GL-GROUP-ID               PIC 9(09).
007100
007200 01  SETTLEMENT-TABLE.
007300     03  SX-ENTRY-COUNT                PIC 9(05) COMP.
007400     03  SX-ENTRY OCCURS 2000 TIMES
007500                        INDEXED BY SX-IDX.
007600         05  SX-GROUP-ID               PIC 9(09).
007700         05  SX-FROM-USER-ID           PIC 9(09).
007800         05  SX-TO-USER-ID             PIC 9(09).
007900         05  SX-AMOUNT                 PIC S9(10)V99.
