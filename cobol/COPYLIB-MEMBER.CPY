000100*********************************************************
000200*  COPYLIB-MEMBER.CPY
000300*  FAIRSHARE group membership master record.
000400*  One row per (group, user) -- the batch's only source of
000500*  who belongs to a group and whether they are the owner.
000600*  Authors: D Medina, R Okafor, S Lindqvist
000700*  Initial Version Created: 1989-04-11
000800*
000900*  CHANGE LOG
001000*  1989-04-11 DM  FSR-0001  first cut, owner/member roles
001100*  1991-09-02 RO  FSR-0118  added key-combined redefine for
001200*                 the binary-search load of member table
001300*  1998-11-30 SL  FSR-0512  Y2K review -- no date fields on
001400*                 this record, no change required
001500*********************************************************
001600 01  MEMBER-REC.
001700     03  MEMBER-GROUP-ID             PIC 9(09).
001800     03  MEMBER-USER-ID              PIC 9(09).
001900     03  MEMBER-USER-NAME            PIC X(50).
002000     03  MEMBER-ROLE                 PIC X(06).
002100         88  MEMBER-ROLE-IS-OWNER        VALUE 'OWNER '.
002200         88  MEMBER-ROLE-IS-MEMBER       VALUE 'MEMBER'.
002300
002400*  alternate view used by the table-load binary search in
002500*  FsrPostExpn and FsrConfirmPr -- groups the two id fields
002600*  into one comparable key
002700 01  MEMBER-KEY-VIEW REDEFINES MEMBER-REC.
002800     03  MEMBER-SRCH-KEY.
002900         05  MEMBER-SRCH-GROUP-ID    PIC 9(09).
003000         05  MEMBER-SRCH-USER-ID     PIC 9(09).
003100     03  FILLER                      PIC X(56).
