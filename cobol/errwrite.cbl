000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. errwrite.
000300 AUTHOR. D MEDINA.
000400 INSTALLATION. FAIRSHARE BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN. 1989-04-18.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL BATCH UTILITY.
000800*
000900*  Purpose: append one reject record to the shared reject
001000*           file on behalf of whichever pass is rejecting
001100*           a record (expense posting or confirmation).
001200*           Called with LINKAGE, opens EXTEND, writes one
001300*           record, closes -- so two passes can both write
001400*           to the reject file without holding it open.
001500*
001600*  CHANGE LOG
001700*  1989-04-18 DM  FSR-0004  first cut -- expense rejects only
001800*  1992-01-25 RO  FSR-0142  confirmation pass now calls this
001900*                 too; added RECORD-TYPE passed through
002000*  1998-12-07 SL  FSR-0518  Y2K review -- no date fields in
002100*                 this program, no change required
002200*  2003-06-30 KT  FSR-0699  reject file was left open across
002300*                 job steps on an abend; switched to the
002400*                 open-extend-write-close per call pattern
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CLASS FSR-UPPER-ALPHA IS 'A' THRU 'Z'
003000     UPSI-0 IS WK-TEST-RUN-SWITCH.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT ERRFILE ASSIGN TO "ERRFILE"
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WK-ERRFILE-STATUS.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  ERRFILE.
004000     COPY COPYLIB-ERRREC.CPY.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WK-ERRFILE-STATUS            PIC X(02).
004400     88  WK-ERRFILE-OK                VALUE '00'.
004500 01  WK-WRITE-COUNT               PIC 9(07) COMP VALUE ZERO.
004600 01  WK-FILLER-AREA                PIC X(04) VALUE SPACE.
004700
004800*  alternate view of the reject record used only to echo the
004900*  reason text to DISPLAY when the reject file will not open
005000 01  WK-ECHO-VIEW REDEFINES WK-FILLER-AREA.
005100     03  WK-ECHO-BYTE              PIC X(04).
005200
005300 LINKAGE SECTION.
005400 01  LK-ERRREC.
005500     03  LK-RECORD-TYPE            PIC X(01).
005600     03  LK-GROUP-ID               PIC 9(09).
005700     03  LK-RECORD-ID              PIC 9(09).
005800     03  LK-REASON                 PIC X(60).
005900     03  FILLER                    PIC X(02).
006000
006100*  alternate view used when a calling pass has already
006200*  packed the group and record id side by side as one key
006300 01  LK-ERRREC-KEY-VIEW REDEFINES LK-ERRREC.
006400     03  LK-KEY-TYPE               PIC X(01).
006500     03  LK-KEY-IDS.
006600         05  LK-KEY-GROUP          PIC 9(09).
006700         05  LK-KEY-RECORD         PIC 9(09).
006800     03  LK-KEY-FILLER             PIC X(60).
006900     03  FILLER                    PIC X(02).
007000
007100*  alternate view combining the group and record id into one
007200*  18-digit comparable key, same idea as MEMBER-KEY-VIEW in
007300*  COPYLIB-MEMBER.CPY -- lets a future duplicate-reject check
007400*  compare one field instead of two
007500 01  LK-ERRREC-COMBINED-KEY-VIEW REDEFINES LK-ERRREC.
007600     03  LK-COMB-TYPE              PIC X(01).
007700     03  LK-COMBINED-KEY           PIC 9(18).
007800     03  LK-COMB-FILLER            PIC X(60).
007900     03  FILLER                    PIC X(02).
008000
008100 PROCEDURE DIVISION USING LK-ERRREC.
008200 000-ERRWRITE.
008300*    one CALL, one reject record -- the caller builds LK-ERRREC
008400*    before the CALL and has nothing further to do after it
008500
008600     PERFORM A0100-APPEND-REJECT
008700
008800     EXIT PROGRAM
008900     .
009000***********************************************************
009100 A0100-APPEND-REJECT.
009200*    per FSR-0699: OPEN EXTEND fails with a non-zero status on
009300*    a file that does not exist yet (the very first reject of
009400*    the run), so OUTPUT is tried as a fallback to create it
009500
009600     OPEN EXTEND ERRFILE
009700     IF NOT WK-ERRFILE-OK
009800         OPEN OUTPUT ERRFILE
009900     END-IF
010000*    WK-WRITE-COUNT is not passed back to the caller -- kept
010100*    as a console-visible tally an operator can watch climb
010200*    under the UPSI-0 test-run switch below
010300
010400
010500     MOVE LK-RECORD-TYPE TO ERRR-RECORD-TYPE
010600     MOVE LK-GROUP-ID    TO ERRR-GROUP-ID
010700     MOVE LK-RECORD-ID   TO ERRR-RECORD-ID
010800     MOVE LK-REASON      TO ERRR-REASON
010900
011000     WRITE ERRREC-REC
011100     ADD 1 TO WK-WRITE-COUNT
011200
011300     CLOSE ERRFILE
011400
011500     IF WK-TEST-RUN-SWITCH
011600         MOVE LK-REASON (1:4) TO WK-ECHO-BYTE
011700         DISPLAY 'FSR-0699D ERRWRITE COUNT/REASON = '
011800                 WK-WRITE-COUNT SPACE WK-ECHO-VIEW
011900     END-IF
012000     .
