000100*********************************************************
000200*  COPYLIB-PARTSHR.CPY
000300*  FAIRSHARE participant-share record (output).
000400*  One row written per participant per accepted expense,
000500*  in the order the expense was processed.
000600*  Authors: D Medina, R Okafor, S Lindqvist
000700*  Initial Version Created: 1989-04-18
000800*
000900*  CHANGE LOG
001000*  1989-04-18 DM  FSR-0003  first cut
001100*  1998-12-02 SL  FSR-0515  Y2K review -- no date fields on
001200*                 this record, no change required
001300*********************************************************
001400 01  PARTSHR-REC.
001500     03  PSHR-GROUP-ID                PIC 9(09).
001600     03  PSHR-EXPENSE-ID               PIC 9(09).
001700     03  PSHR-USER-ID                  PIC 9(09).
001800     03  PSHR-SHARE-AMOUNT             PIC S9(10)V99.
001900     03  FILLER                       PIC X(02).
