000100 *******************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. rptwrite AS 'rptwrite.cbl'.
000400 AUTHOR. D MEDINA.
000500 INSTALLATION. FAIRSHARE BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1989-05-10.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED -- INTERNAL BATCH UTILITY.
000900*
001000* Later hands: R Okafor, S Lindqvist, K Torres -- see the
001100* change log below for who added what and when.
001200* Purpose: Print the FAIRSHARE settlement report -- per
001300*          group expense listing, ledger section, suggested
001400*          transfers, outstanding pairwise owed, and the
001500*          group/grand totals, control-broken on GROUP-ID.
001600* Initial Version Created: 1989-05-10
001700*
001800* CHANGE LOG
001900* 1989-05-10 DM  FSR-0009  first cut, expense and ledger
002000*                sections only
002100* 1990-06-06 RO  FSR-0077  suggested-transfers section added
002200*                once settlecalc existed to feed it
002300* 1990-07-20 RO  FSR-0082  outstanding-owed section added for
002400*                the historical-owed feature
002500* 1998-12-13 SL  FSR-0524  Y2K review -- run date still reads
002600*                a 2-digit year off ACCEPT FROM DATE; widened
002700*                the printed year to 4 digits using a century
002800*                window (>=70 is 19xx, else 20xx)
002900* 2005-03-01 KT  FSR-0711  grand totals section added at
003000*                end of report per auditor request
003100* 2006-08-14 KT  FSR-0738  LEDGER and SETTLEMENT output files
003200*                added -- downstream reconciliation had been
003300*                reading the printed report for these figures
003400*                because no sequential file carried them; now
003500*                written alongside the matching report lines
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS FSR-UPPER-ALPHA IS 'A' THRU 'Z'
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS WK-TEST-RUN-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EXPENSE-FILE ASSIGN TO "EXPNFILE"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WK-EXPENSE-STATUS.
004800     SELECT LEDGER-FILE ASSIGN TO "LDGRFILE"                      FSR-0738
004900         ORGANIZATION IS LINE SEQUENTIAL                          FSR-0738
005000         FILE STATUS IS WK-LEDGER-STATUS.                         FSR-0738
005100     SELECT SETTLEMENT-FILE ASSIGN TO "STXFFILE"                  FSR-0738
005200         ORGANIZATION IS LINE SEQUENTIAL                          FSR-0738
005300         FILE STATUS IS WK-SETTLEMENT-STATUS.                     FSR-0738
005400     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WK-REPORT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  EXPENSE-FILE.
006100     COPY COPYLIB-EXPENSE.CPY.
006200
006300 FD  LEDGER-FILE.                                                 FSR-0738
006400     COPY COPYLIB-LEDGER.CPY.                                     FSR-0738
006500
006600 FD  SETTLEMENT-FILE.                                             FSR-0738
006700     COPY COPYLIB-SETTXFER.CPY.                                   FSR-0738
006800
006900 FD  REPORT-FILE.
007000 01  RPT-REC                           PIC X(132).
007100
007200*  title line -- printed once at the top of the report
007300 01  RPT-TITLE-LINE REDEFINES RPT-REC.
007400     03  RPT-TITLE-TEXT                PIC X(30).
007500     03  FILLER                        PIC X(10).
007600     03  RPT-TITLE-RUN-DATE             PIC X(10).
007700     03  FILLER                        PIC X(82).
007800
007900*  group header line -- "GROUP nnnnnnnnn"
008000 01  RPT-GROUP-HEADER-LINE REDEFINES RPT-REC.
008100     03  RPT-GRPH-LABEL                PIC X(06).
008200     03  RPT-GRPH-GROUP-ID             PIC Z(08)9.
008300     03  FILLER                        PIC X(117).
008400
008500*  expense listing line
008600 01  RPT-EXPENSE-LINE REDEFINES RPT-REC.
008700     03  RPT-EXPL-EXPENSE-ID           PIC Z(08)9.
008800     03  FILLER                        PIC X(02).
008900     03  RPT-EXPL-PAYER                PIC Z(08)9.
009000     03  FILLER                        PIC X(02).
009100     03  RPT-EXPL-DESCRIPTION          PIC X(30).
009200     03  FILLER                        PIC X(02).
009300     03  RPT-EXPL-AMOUNT               PIC Z(08)9.99-.
009400     03  FILLER                        PIC X(68).
009500
009600*  ledger section line
009700 01  RPT-LEDGER-LINE REDEFINES RPT-REC.
009800     03  RPT-LDGL-USER-ID              PIC Z(08)9.
009900     03  FILLER                        PIC X(02).
010000     03  RPT-LDGL-BALANCE              PIC Z(08)9.99-.
010100     03  FILLER                        PIC X(109).
010200
010300*  suggested-transfer section line
010400 01  RPT-TRANSFER-LINE REDEFINES RPT-REC.
010500     03  RPT-TRNL-FROM                 PIC Z(08)9.
010600     03  FILLER                        PIC X(02).
010700     03  RPT-TRNL-TO                   PIC Z(08)9.
010800     03  FILLER                        PIC X(02).
010900     03  RPT-TRNL-AMOUNT               PIC Z(08)9.99.
011000     03  FILLER                        PIC X(100).
011100
011200*  outstanding-owed section line
011300 01  RPT-OWED-LINE REDEFINES RPT-REC.
011400     03  RPT-OWDL-FROM                 PIC Z(08)9.
011500     03  FILLER                        PIC X(02).
011600     03  RPT-OWDL-TO                   PIC Z(08)9.
011700     03  FILLER                        PIC X(02).
011800     03  RPT-OWDL-DUE                  PIC Z(08)9.99.
011900     03  FILLER                        PIC X(100).
012000
012100*  one generic totals/label line, used for every kind of
012200*  subtotal and for the grand-totals section at report end
012300 01  RPT-TOTAL-LINE REDEFINES RPT-REC.
012400     03  RPT-TOTL-LABEL                PIC X(40).
012500     03  RPT-TOTL-AMOUNT               PIC Z(09)9.99-.
012600     03  FILLER                        PIC X(79).
012700
012800 WORKING-STORAGE SECTION.
012900 01  WK-FILE-STATUSES.
013000     03  WK-EXPENSE-STATUS             PIC X(02).
013100         88  WK-EXPENSE-OK                 VALUE '00'.
013200     03  WK-LEDGER-STATUS              PIC X(02).                 FSR-0738
013300         88  WK-LEDGER-OK                  VALUE '00'.            FSR-0738
013400     03  WK-SETTLEMENT-STATUS          PIC X(02).                 FSR-0738
013500         88  WK-SETTLEMENT-OK              VALUE '00'.            FSR-0738
013600     03  WK-REPORT-STATUS              PIC X(02).
013700         88  WK-REPORT-OK                  VALUE '00'.
013800
013900 01  WK-SWITCHES.
014000     03  WK-EOF-EXPENSE-SW             PIC X(01) VALUE 'N'.
014100         88  WK-EOF-EXPENSE                 VALUE 'Y'.
014200
014300 01  WK-RUN-DATE-AREA.
014400     03  WK-RUN-YY                     PIC 9(02).
014500     03  WK-RUN-MM                     PIC 9(02).
014600     03  WK-RUN-DD                     PIC 9(02).
014700
014800 01  WK-RUN-DATE-PRINT                 PIC X(10) VALUE SPACE.
014900 01  WK-RUN-CENTURY                    PIC 9(02).
015000
015100 01  WK-SUBSCRIPTS.
015200     03  WK-GL-IDX                     PIC 9(04) COMP.
015300     03  WK-LT-SCAN                    PIC 9(05) COMP.
015400     03  WK-SORT-IDX-A                 PIC 9(05) COMP.
015500     03  WK-SORT-IDX-B                 PIC 9(05) COMP.
015600
015700 01  WK-GROUP-TOTALS.
015800     03  WK-GRP-EXPENSE-TOTAL          PIC S9(12)V99 COMP-3.
015900     03  WK-GRP-LEDGER-PROOF           PIC S9(12)V99 COMP-3.
016000     03  WK-GRP-TRANSFER-TOTAL         PIC S9(12)V99 COMP-3.
016100
016200 01  WK-CURRENT-GROUP-ID               PIC 9(09).
016300 01  WK-DUE-AMOUNT                     PIC S9(10)V99.
016400
016500 01  WK-LEDGER-SORT-WORK.
016600     03  WK-LS-ENTRY OCCURS 2000 TIMES
016700                        INDEXED BY WK-LS-IDX.
016800         05  WK-LS-USER-ID             PIC 9(09).
016900         05  WK-LS-BALANCE             PIC S9(10)V99.
017000*  three standalone items below get 77-levels rather than
017100*  01-levels -- none of them is part of a group and nothing
017200*  redefines them, so there is no group header to hang off of
017300 77  WK-LS-COUNT                       PIC 9(05) COMP VALUE 0.
017400 77  WK-LS-SWAP-USER-ID                PIC 9(09).
017500 77  WK-LS-SWAP-BALANCE                PIC S9(10)V99.
017600
017700 LINKAGE SECTION.
017800     COPY COPYLIB-WRKTBLS.CPY.
017900     COPY COPYLIB-BATCTOT.CPY.
018000
018100 PROCEDURE DIVISION USING LEDGER-TABLE SETTLEMENT-TABLE
018200                           PAIRWISE-TABLE GROUP-LIST-TABLE
018300                           BATCTOT-COUNTERS.
018400 0000-RPTWRITE.
018500
018600*    group list drives the whole report -- the four report
018700*    sections print once per group, in GL-ENTRY-COUNT order,
018800*    with F0100 adding the job-wide grand totals at the end
018900     PERFORM A0100-INIT
019000     PERFORM B0100-GROUP-LOOP
019100             VARYING WK-GL-IDX FROM 1 BY 1
019200             UNTIL WK-GL-IDX > GL-ENTRY-COUNT
019300     PERFORM F0100-PRINT-GRAND-TOTALS
019400     PERFORM Z0100-WRAPUP
019500
019600     EXIT PROGRAM
019700     .
019800*******************************************************
019900*  A0100 -- opens the expense extract for re-reading (the
020000*  post pass already consumed it once) plus the two FSR-0738
020100*  downstream files, prints the title line with a Y2K-safe
020200*  4-digit run date, then primes the read-ahead so B0100 can
020300*  test EXPN-GROUP-ID against the current group right away
020400*******************************************************
020500 A0100-INIT.
020600
020700     OPEN INPUT  EXPENSE-FILE
020800     OPEN OUTPUT LEDGER-FILE                                      FSR-0738
020900     OPEN OUTPUT SETTLEMENT-FILE                                  FSR-0738
021000     OPEN OUTPUT REPORT-FILE
021100
021200     ACCEPT WK-RUN-DATE-AREA FROM DATE
021300     IF WK-RUN-YY >= 70
021400         MOVE 19 TO WK-RUN-CENTURY
021500     ELSE
021600         MOVE 20 TO WK-RUN-CENTURY
021700     END-IF
021800     MOVE WK-RUN-CENTURY TO WK-RUN-DATE-PRINT (1:2)
021900     MOVE WK-RUN-YY      TO WK-RUN-DATE-PRINT (3:2)
022000     MOVE '-'            TO WK-RUN-DATE-PRINT (5:1)
022100     MOVE WK-RUN-MM      TO WK-RUN-DATE-PRINT (6:2)
022200     MOVE '-'            TO WK-RUN-DATE-PRINT (8:1)
022300     MOVE WK-RUN-DD      TO WK-RUN-DATE-PRINT (9:2)
022400
022500     MOVE 'FAIRSHARE SETTLEMENT REPORT' TO RPT-TITLE-TEXT
022600     MOVE WK-RUN-DATE-PRINT TO RPT-TITLE-RUN-DATE
022700     WRITE RPT-REC FROM RPT-TITLE-LINE
022800
022900     PERFORM B0110-READ-EXPENSE-REC
023000     .
023100 B0110-READ-EXPENSE-REC.
023200*    read-ahead paragraph -- B0210 calls this once per expense
023300*    printed so the next record is always waiting when B0200
023400*    tests whether the group has changed
023500     READ EXPENSE-FILE
023600         AT END
023700             SET WK-EOF-EXPENSE TO TRUE
023800     END-READ
023900     .
024000*******************************************************
024100*  B0100 -- one iteration per distinct group, ascending.
024200*  GROUP-LIST-TABLE and the expense file share GROUP-ID
024300*  ascending order, so B0200 simply keeps printing expense
024400*  lines while the read-ahead record still belongs to the
024500*  current group.
024600*******************************************************
024700 B0100-GROUP-LOOP.
024800
024900     MOVE GL-GROUP-ID (WK-GL-IDX) TO WK-CURRENT-GROUP-ID
025000     MOVE ZERO TO WK-GRP-EXPENSE-TOTAL
025100     MOVE ZERO TO WK-GRP-LEDGER-PROOF
025200     MOVE ZERO TO WK-GRP-TRANSFER-TOTAL
025300
025400     MOVE 'GROUP ' TO RPT-GRPH-LABEL
025500     MOVE WK-CURRENT-GROUP-ID TO RPT-GRPH-GROUP-ID
025600     WRITE RPT-REC FROM RPT-GROUP-HEADER-LINE
025700
025800     PERFORM B0200-PRINT-EXPENSES
025900     PERFORM C0200-PRINT-LEDGER
026000     PERFORM D0200-PRINT-TRANSFERS
026100     PERFORM E0400-PRINT-OWED
026200     .
026300*******************************************************
026400 B0200-PRINT-EXPENSES.
026500
026600     PERFORM B0210-PRINT-ONE-EXPENSE
026700             UNTIL WK-EOF-EXPENSE
026800        OR    EXPN-GROUP-ID NOT = WK-CURRENT-GROUP-ID
026900
027000     MOVE 'GROUP EXPENSE TOTAL' TO RPT-TOTL-LABEL
027100     MOVE WK-GRP-EXPENSE-TOTAL TO RPT-TOTL-AMOUNT
027200     WRITE RPT-REC FROM RPT-TOTAL-LINE
027300     .
027400 B0210-PRINT-ONE-EXPENSE.
027500
027600     MOVE EXPN-EXPENSE-ID    TO RPT-EXPL-EXPENSE-ID
027700     MOVE EXPN-PAYER-USER-ID TO RPT-EXPL-PAYER
027800     MOVE EXPN-DESCRIPTION   TO RPT-EXPL-DESCRIPTION
027900     MOVE EXPN-AMOUNT        TO RPT-EXPL-AMOUNT
028000     WRITE RPT-REC FROM RPT-EXPENSE-LINE
028100
028200     ADD EXPN-AMOUNT TO WK-GRP-EXPENSE-TOTAL
028300
028400     PERFORM B0110-READ-EXPENSE-REC
028500     .
028600*******************************************************
028700*  C0200 -- ledger section.  LEDGER-TABLE fills in posting
028800*  order, not user-id order, so the group's slice is copied
028900*  to a scratch table and insertion-sorted before printing.
029000*******************************************************
029100 C0200-PRINT-LEDGER.
029200
029300     MOVE ZERO TO WK-LS-COUNT
029400     PERFORM C0210-COPY-ONE-LEDGER-SLOT
029500             VARYING LT-IDX FROM 1 BY 1
029600             UNTIL LT-IDX > LT-ENTRY-COUNT
029700     PERFORM C0220-SORT-LEDGER-WORK
029800
029900     MOVE ZERO TO WK-GRP-LEDGER-PROOF
030000     PERFORM C0230-PRINT-ONE-LEDGER-SLOT
030100             VARYING WK-LT-SCAN FROM 1 BY 1
030200             UNTIL WK-LT-SCAN > WK-LS-COUNT
030300
030400     MOVE 'GROUP BALANCE PROOF (MUST BE 0.00)'
030500                                       TO RPT-TOTL-LABEL
030600     MOVE WK-GRP-LEDGER-PROOF TO RPT-TOTL-AMOUNT
030700     WRITE RPT-REC FROM RPT-TOTAL-LINE
030800     .
030900 C0210-COPY-ONE-LEDGER-SLOT.
031000*    LEDGER-TABLE is scanned whole every group -- WK-LS-COUNT
031100*    only grows for slots that match the current group
031200
031300     IF LT-GROUP-ID (LT-IDX) = WK-CURRENT-GROUP-ID
031400         ADD 1 TO WK-LS-COUNT
031500         MOVE LT-USER-ID (LT-IDX)
031600                        TO WK-LS-USER-ID (WK-LS-COUNT)
031700         MOVE LT-NET-BALANCE (LT-IDX)
031800                        TO WK-LS-BALANCE (WK-LS-COUNT)
031900     END-IF
032000     .
032100 C0220-SORT-LEDGER-WORK.
032200*    no sort needed for a one-entry (or empty) group slice
032300
032400     IF WK-LS-COUNT > 1
032500         PERFORM C0221-SORT-OUTER-PASS
032600                 VARYING WK-SORT-IDX-A FROM 1 BY 1
032700                 UNTIL WK-SORT-IDX-A >= WK-LS-COUNT
032800     END-IF
032900     .
033000 C0221-SORT-OUTER-PASS.
033100*    one bubble-sort pass per outer iteration -- WK-LS-COUNT
033200*    is small per group so the O(n-squared) cost never shows
033300
033400     PERFORM C0222-SORT-INNER-PASS
033500             VARYING WK-SORT-IDX-B FROM 1 BY 1
033600             UNTIL WK-SORT-IDX-B > (WK-LS-COUNT -
033700                                     WK-SORT-IDX-A)
033800     .
033900 C0222-SORT-INNER-PASS.
034000*    ascending by WK-LS-USER-ID -- swap the adjacent pair
034100*    through the scratch fields below when out of order
034200
034300     IF WK-LS-USER-ID (WK-SORT-IDX-B) >
034400        WK-LS-USER-ID (WK-SORT-IDX-B + 1)
034500         MOVE WK-LS-USER-ID (WK-SORT-IDX-B)
034600                                TO WK-LS-SWAP-USER-ID
034700         MOVE WK-LS-BALANCE (WK-SORT-IDX-B)
034800                                TO WK-LS-SWAP-BALANCE
034900         MOVE WK-LS-USER-ID (WK-SORT-IDX-B + 1)
035000                                TO WK-LS-USER-ID
035100                                   (WK-SORT-IDX-B)
035200         MOVE WK-LS-BALANCE (WK-SORT-IDX-B + 1)
035300                                TO WK-LS-BALANCE
035400                                   (WK-SORT-IDX-B)
035500         MOVE WK-LS-SWAP-USER-ID TO WK-LS-USER-ID
035600                                     (WK-SORT-IDX-B + 1)
035700         MOVE WK-LS-SWAP-BALANCE TO WK-LS-BALANCE
035800                                     (WK-SORT-IDX-B + 1)
035900     END-IF
036000     .
036100 C0230-PRINT-ONE-LEDGER-SLOT.
036200*    prints the report line and writes the FSR-0738 LEDGER-REC
036300*    side by side so the two never drift out of step, then
036400*    rolls the slot into the per-group balance proof total
036500
036600     MOVE WK-LS-USER-ID (WK-LT-SCAN) TO RPT-LDGL-USER-ID
036700     MOVE WK-LS-BALANCE (WK-LT-SCAN) TO RPT-LDGL-BALANCE
036800     WRITE RPT-REC FROM RPT-LEDGER-LINE
036900
037000     MOVE WK-CURRENT-GROUP-ID        TO LDGR-GROUP-ID             FSR-0738
037100     MOVE WK-LS-USER-ID (WK-LT-SCAN) TO LDGR-USER-ID              FSR-0738
037200     MOVE WK-LS-BALANCE (WK-LT-SCAN) TO LDGR-NET-BALANCE          FSR-0738
037300     WRITE LEDGER-REC                                             FSR-0738
037400
037500     ADD WK-LS-BALANCE (WK-LT-SCAN) TO WK-GRP-LEDGER-PROOF
037600     .
037700*******************************************************
037800*  D0200 -- suggested transfers.  settlecalc ran once per
037900*  group so this group's rows are contiguous in generation
038000*  order; a plain linear scan prints them in that order.
038100*******************************************************
038200 D0200-PRINT-TRANSFERS.
038300
038400     PERFORM D0210-PRINT-ONE-TRANSFER
038500             VARYING SX-IDX FROM 1 BY 1
038600             UNTIL SX-IDX > SX-ENTRY-COUNT
038700
038800     MOVE 'GROUP SUGGESTED TRANSFER TOTAL' TO RPT-TOTL-LABEL
038900     MOVE WK-GRP-TRANSFER-TOTAL TO RPT-TOTL-AMOUNT
039000     WRITE RPT-REC FROM RPT-TOTAL-LINE
039100     .
039200 D0210-PRINT-ONE-TRANSFER.
039300*    SETTLEMENT-TABLE is not grouped by GROUP-ID the way the
039400*    ledger and owed tables are, so every entry gets tested
039500*    here rather than searched to a contiguous slice
039600
039700     IF SX-GROUP-ID (SX-IDX) = WK-CURRENT-GROUP-ID
039800         MOVE SX-FROM-USER-ID (SX-IDX) TO RPT-TRNL-FROM
039900         MOVE SX-TO-USER-ID (SX-IDX)   TO RPT-TRNL-TO
040000         MOVE SX-AMOUNT (SX-IDX)       TO RPT-TRNL-AMOUNT
040100         WRITE RPT-REC FROM RPT-TRANSFER-LINE
040200
040300         MOVE SX-GROUP-ID (SX-IDX)     TO STXF-GROUP-ID           FSR-0738
040400         MOVE SX-FROM-USER-ID (SX-IDX) TO STXF-FROM-USER-ID       FSR-0738
040500         MOVE SX-TO-USER-ID (SX-IDX)   TO STXF-TO-USER-ID         FSR-0738
040600         MOVE SX-AMOUNT (SX-IDX)       TO STXF-AMOUNT             FSR-0738
040700         WRITE SETTXFER-REC                                       FSR-0738
040800
040900         ADD SX-AMOUNT (SX-IDX) TO WK-GRP-TRANSFER-TOTAL
041000     END-IF
041100     .
041200*******************************************************
041300*  E0400 -- outstanding pairwise owed (U6).  DUE = OWED
041400*  minus PAID, floored at zero; only DUE greater than zero
041500*  prints, per REPORTS.
041600*******************************************************
041700 E0400-PRINT-OWED.
041800
041900     PERFORM E0410-PRINT-ONE-PAIR
042000             VARYING PT-IDX FROM 1 BY 1
042100             UNTIL PT-IDX > PT-ENTRY-COUNT
042200     .
042300 E0410-PRINT-ONE-PAIR.
042400*    DUE is computed fresh here rather than stored anywhere --
042500*    PAID can move between confirms without the owed row ever
042600*    being rewritten, so the report always recomputes it live
042700
042800     IF PT-GROUP-ID (PT-IDX) = WK-CURRENT-GROUP-ID
042900         COMPUTE WK-DUE-AMOUNT =
043000                 PT-OWED-AMOUNT (PT-IDX) - PT-PAID-AMOUNT (PT-IDX)
043100         IF WK-DUE-AMOUNT > ZERO
043200             MOVE PT-FROM-USER-ID (PT-IDX) TO RPT-OWDL-FROM
043300             MOVE PT-TO-USER-ID (PT-IDX)   TO RPT-OWDL-TO
043400             MOVE WK-DUE-AMOUNT             TO RPT-OWDL-DUE
043500             WRITE RPT-REC FROM RPT-OWED-LINE
043600         END-IF
043700     END-IF
043800     .
043900*******************************************************
044000 F0100-PRINT-GRAND-TOTALS.
044100
044200     MOVE 'GRAND TOTAL EXPENSE AMOUNT' TO RPT-TOTL-LABEL
044300     MOVE BT-EXPENSE-AMOUNT-TOTAL TO RPT-TOTL-AMOUNT
044400     WRITE RPT-REC FROM RPT-TOTAL-LINE
044500
044600     MOVE 'GRAND TOTAL SUGGESTED TRANSFER AMOUNT'
044700                                       TO RPT-TOTL-LABEL
044800     MOVE ZERO TO WK-GRP-TRANSFER-TOTAL
044900     PERFORM F0110-ADD-ONE-TRANSFER
045000             VARYING SX-IDX FROM 1 BY 1
045100             UNTIL SX-IDX > SX-ENTRY-COUNT
045200     MOVE WK-GRP-TRANSFER-TOTAL TO RPT-TOTL-AMOUNT
045300     WRITE RPT-REC FROM RPT-TOTAL-LINE
045400
045500     MOVE 'EXPENSES ACCEPTED' TO RPT-TOTL-LABEL
045600     MOVE BT-EXPENSES-ACCEPTED TO RPT-TOTL-AMOUNT
045700     WRITE RPT-REC FROM RPT-TOTAL-LINE
045800
045900     MOVE 'EXPENSES REJECTED' TO RPT-TOTL-LABEL
046000     MOVE BT-EXPENSES-REJECTED TO RPT-TOTL-AMOUNT
046100     WRITE RPT-REC FROM RPT-TOTAL-LINE
046200
046300     MOVE 'CONFIRMATIONS APPLIED' TO RPT-TOTL-LABEL
046400     MOVE BT-CONFIRMS-APPLIED TO RPT-TOTL-AMOUNT
046500     WRITE RPT-REC FROM RPT-TOTAL-LINE
046600
046700     MOVE 'CONFIRMATIONS SKIPPED (IDEMPOTENT)'
046800                                       TO RPT-TOTL-LABEL
046900     MOVE BT-CONFIRMS-SKIPPED TO RPT-TOTL-AMOUNT
047000     WRITE RPT-REC FROM RPT-TOTAL-LINE
047100
047200     MOVE 'CONFIRMATIONS REJECTED' TO RPT-TOTL-LABEL
047300     MOVE BT-CONFIRMS-REJECTED TO RPT-TOTL-AMOUNT
047400     WRITE RPT-REC FROM RPT-TOTAL-LINE
047500     .
047600 F0110-ADD-ONE-TRANSFER.
047700*    SX-ENTRY-COUNT spans every group, so this accumulator
047800*    doubles as the job-wide transfer total for F0100
047900
048000     ADD SX-AMOUNT (SX-IDX) TO WK-GRP-TRANSFER-TOTAL
048100     .
048200*******************************************************
048300 Z0100-WRAPUP.
048400*    all four files close here -- the two FSR-0738 outputs
048500*    along with the original expense and report files
048600
048700     CLOSE EXPENSE-FILE
048800     CLOSE LEDGER-FILE                                            FSR-0738
048900     CLOSE SETTLEMENT-FILE                                        FSR-0738
049000     CLOSE REPORT-FILE
049100     .
