000100*********************************************************
000200*  COPYLIB-CONFTRAN.CPY
000300*  FAIRSHARE confirmed settlement transfer record (input).
000400*  One row per repayment a group confirmed outside the
000500*  batch; CONFIRMATION-ID is the idempotency key -- blank
000600*  means "always apply, no dedup".
000700*  Authors: D Medina, R Okafor, S Lindqvist
000800*  Initial Version Created: 1990-06-05
000900*
001000*  CHANGE LOG
001100*  1990-06-05 RO  FSR-0074  first cut of the confirmation
001200*                 file record
001300*  1992-01-14 RO  FSR-0140  added CONFIRMATION-ID for the
001400*                 idempotent-apply requirement raised by
001500*                 the double-posted transfer incident
001600*  1998-12-04 SL  FSR-0514  Y2K review -- no date fields on
001700*                 this record, no change required
001800*********************************************************
001900 01  CONFTRAN-REC.
002000     03  CTRN-GROUP-ID                PIC 9(09).
002100     03  CTRN-FROM-USER-ID            PIC 9(09).
002200     03  CTRN-TO-USER-ID              PIC 9(09).
002300     03  CTRN-AMOUNT                  PIC S9(10)V99.
002400     03  CTRN-CONFIRMATION-ID         PIC X(20).
002500     03  FILLER                       PIC X(02).
