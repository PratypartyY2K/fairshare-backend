000100*********************************************************
000200*  COPYLIB-SETTXFER.CPY
000300*  FAIRSHARE suggested settlement transfer record (output).
000400*  One row per transfer the greedy calculator proposes to
000500*  zero out a group's ledger, in generation order.
000600*  Authors: D Medina, R Okafor, S Lindqvist
000700*  Initial Version Created: 1989-05-02
000800*
000900*  CHANGE LOG
001000*  1989-05-02 DM  FSR-0008  first cut
001100*  1998-12-06 SL  FSR-0517  Y2K review -- no date fields on
001200*                 this record, no change required
001300*********************************************************
001400 01  SETTXFER-REC.
001500     03  STXF-GROUP-ID                PIC 9(09).
001600     03  STXF-FROM-USER-ID            PIC 9(09).
001700     03  STXF-TO-USER-ID              PIC 9(09).
001800     03  STXF-AMOUNT                  PIC S9(10)V99.
001900     03  FILLER                       PIC X(02).
