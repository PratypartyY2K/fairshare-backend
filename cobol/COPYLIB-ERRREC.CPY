000100*********************************************************
000200*  COPYLIB-ERRREC.CPY
000300*  FAIRSHARE reject record (output) -- one row per expense
000400*  or confirmation the batch refused to post, in the order
000500*  encountered.  Written by the shared errwrite subprogram.
000600*  Authors: D Medina, R Okafor, S Lindqvist
000700*  Initial Version Created: 1989-04-18
000800*
000900*  CHANGE LOG
001000*  1989-04-18 DM  FSR-0004  first cut, expense rejects only
001100*  1992-01-25 RO  FSR-0142  added RECORD-TYPE so confirmation
001200*                 rejects can share the one reject file
001300*  1998-12-07 SL  FSR-0518  Y2K review -- no date fields on
001400*                 this record, no change required
001500*********************************************************
001600 01  ERRREC-REC.
001700     03  ERRR-RECORD-TYPE             PIC X(01).
001800         88  ERRR-IS-EXPENSE              VALUE 'E'.
001900         88  ERRR-IS-CONFIRMATION         VALUE 'C'.
002000     03  ERRR-GROUP-ID                PIC 9(09).
002100     03  ERRR-RECORD-ID                PIC 9(09).
002200     03  ERRR-REASON                  PIC X(60).
002300     03  FILLER                       PIC X(02).
002400
002500*  alternate view the errwrite subprogram's linkage record
002600*  shares with this layout so a straight MOVE populates it
002700 01  ERRREC-LINKAGE-VIEW REDEFINES ERRREC-REC.
002800     03  ERLK-RECORD-TYPE             PIC X(01).
002900     03  ERLK-GROUP-ID                PIC 9(09).
003000     03  ERLK-RECORD-ID                PIC 9(09).
003100     03  ERLK-REASON                  PIC X(60).
003200     03  FILLER                       PIC X(02).
