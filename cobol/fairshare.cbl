000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. fairshare.
000300 AUTHOR. D MEDINA.
000400 INSTALLATION. FAIRSHARE BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN. 1989-04-11.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL BATCH UTILITY.
000800*
000900* Purpose: FAIRSHARE group expense settlement batch -- the
001000*          main driver.  Owns every shared in-memory table
001100*          and the batch control totals, and CALLs the four
001200*          passes in order: post expenses, apply confirmed
001300*          transfers, calculate suggested settlements group
001400*          by group, then write the settlement report.
001500* Initial Version Created: 1989-04-11
001600*
001700* CHANGE LOG
001800* 1989-04-11 DM  FSR-0001  first cut -- post pass only, no
001900*                confirmations or report yet
002000* 1990-01-09 RO  FSR-0055  confirmation pass wired in after
002100*                the post pass, ahead of settlement calc
002200* 1990-06-05 RO  FSR-0075  settlement calculator wired in,
002300*                called once per group off the group list
002400* 1990-07-20 RO  FSR-0082  report pass wired in at the end
002500* 1992-04-08 RO  FSR-0151  end-of-job summary DISPLAY added
002600*                after an operator asked for run counts on
002700*                the console without having to open the
002800*                report file
002900* 1998-12-14 SL  FSR-0525  Y2K review -- no date fields on
003000*                this program, no change required; run date
003100*                on the report itself handled in rptwrite
003200* 2005-03-01 KT  FSR-0711  table entry counts now reset here
003300*                at job start instead of relying on compiler
003400*                WORKING-STORAGE initial values (a re-run in
003500*                the same region under some MVS shops left
003600*                counts from the prior step)
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS FSR-UPPER-ALPHA IS 'A' THRU 'Z'
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WK-TEST-RUN-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*    the shared tables and batch totals -- owned here, passed
005000*    BY REFERENCE to every pass in turn
005100     COPY COPYLIB-WRKTBLS.CPY.
005200     COPY COPYLIB-BATCTOT.CPY.
005300
005400 01  WK-CALL-GROUP-AREA.
005500     03  WK-CALL-GROUP-ID               PIC 9(09).
005600     03  FILLER                         PIC X(01).
005700
005800 01  WK-WORK-COUNTERS.
005900     03  WK-GROUP-TOTAL-COUNT          PIC 9(04) COMP.
006000     03  WK-SETTLE-CALL-COUNT          PIC 9(04) COMP.
006100     03  FILLER                        PIC X(02).
006200
006300*  alternate view used only to trace the two job counters in
006400*  one DISPLAY line under the UPSI-0 test-run switch
006500 01  WK-WORK-COUNTERS-TRACE-VIEW REDEFINES WK-WORK-COUNTERS.
006600     03  WK-TRACE-COUNTERS              PIC 9(08) COMP.
006700
006800 01  WK-JOB-SUMMARY-AREA                PIC X(80) VALUE SPACE.
006900
007000*  end-of-job expense summary, printed to the console so the
007100*  operator does not have to open the report file to see how
007200*  many expenses were accepted versus rejected
007300 01  WK-SUMMARY-EXPENSE-VIEW REDEFINES WK-JOB-SUMMARY-AREA.
007400     03  WK-SUME-LABEL                  PIC X(40) VALUE
007500             'FSR-0900I EXPENSES READ/ACCEPTED/REJ = '.
007600     03  WK-SUME-READ                   PIC ZZZZZZ9.
007700     03  FILLER                         PIC X(01) VALUE '/'.
007800     03  WK-SUME-ACCEPTED               PIC ZZZZZZ9.
007900     03  FILLER                         PIC X(01) VALUE '/'.
008000     03  WK-SUME-REJECTED               PIC ZZZZZZ9.
008100     03  FILLER                         PIC X(24) VALUE SPACE.
008200
008300*  end-of-job confirmation summary, same idea for the
008400*  confirmation pass counters
008500 01  WK-SUMMARY-CONFIRM-VIEW REDEFINES WK-JOB-SUMMARY-AREA.
008600     03  WK-SUMC-LABEL                  PIC X(40) VALUE
008700             'FSR-0901I CONFIRMS READ/APPL/SKIP/REJ = '.
008800     03  WK-SUMC-READ                    PIC ZZZZZ9.
008900     03  FILLER                         PIC X(01) VALUE '/'.
009000     03  WK-SUMC-APPLIED                 PIC ZZZZZ9.
009100     03  FILLER                         PIC X(01) VALUE '/'.
009200     03  WK-SUMC-SKIPPED                 PIC ZZZZZ9.
009300     03  FILLER                         PIC X(01) VALUE '/'.
009400     03  WK-SUMC-REJECTED                PIC ZZZZZ9.
009500     03  FILLER                         PIC X(08) VALUE SPACE.
009600
009700 PROCEDURE DIVISION.
009800 0000-MAIN.
009900
010000*    A0100 THRU E0100-CALL-CONFIRMPR runs as one range since
010100*    the three steps are a fixed block -- counters cleared,
010200*    expenses posted, confirms applied -- with no paragraph
010300*    of its own interleaved between them for a later group
010400*    pass to trip over; G0100 and down stay separate PERFORMs
010500*    because G0110-CALL-ONE-GROUP sits between G0100 and
010600*    I0100 and would run one extra time by fall-through
010700     PERFORM A0100-INIT THRU E0100-CALL-CONFIRMPR
010800     PERFORM G0100-CALL-SETTLECALC
010900     PERFORM I0100-CALL-RPTWRITE
011000     PERFORM Z0100-PRINT-JOB-SUMMARY
011100
011200     GOBACK
011300     .
011400***********************************************************
011500*  A0100 -- every table this job touches is COPYd in from
011600*  COPYLIB-WRKTBLS and lives for the whole run, so the entry
011700*  counts have to be forced to zero here rather than trusted
011800*  to compiler-supplied initial values (see FSR-0711 above);
011900*  the batch totals get the same treatment so a re-run in the
012000*  same region never inherits a prior step's figures
012100***********************************************************
012200 A0100-INIT.
012300
012400     MOVE ZERO TO MT-ENTRY-COUNT
012500     MOVE ZERO TO LT-ENTRY-COUNT
012600     MOVE ZERO TO PT-ENTRY-COUNT
012700     MOVE ZERO TO CR-ENTRY-COUNT
012800     MOVE ZERO TO GL-ENTRY-COUNT
012900     MOVE ZERO TO SX-ENTRY-COUNT
013000
013100     MOVE ZERO TO BT-EXPENSES-READ
013200     MOVE ZERO TO BT-EXPENSES-ACCEPTED
013300     MOVE ZERO TO BT-EXPENSES-REJECTED
013400     MOVE ZERO TO BT-EXPENSE-AMOUNT-TOTAL
013500     MOVE ZERO TO BT-CONFIRMS-READ
013600     MOVE ZERO TO BT-CONFIRMS-APPLIED
013700     MOVE ZERO TO BT-CONFIRMS-SKIPPED
013800     MOVE ZERO TO BT-CONFIRMS-REJECTED
013900     MOVE ZERO TO BT-TRANSFER-AMOUNT-TOTAL
014000
014100     MOVE ZERO TO WK-GROUP-TOTAL-COUNT
014200     MOVE ZERO TO WK-SETTLE-CALL-COUNT
014300     .
014400***********************************************************
014500*  C0100 -- the post pass owns the expense file end to end;
014600*  this program never opens it, just hands over the tables
014700*  the post pass builds and the counters it adds to
014800***********************************************************
014900 C0100-CALL-POSTEXPN.
015000
015100     CALL 'FsrPostExpn' USING MEMBER-TABLE LEDGER-TABLE
015200                               PAIRWISE-TABLE GROUP-LIST-TABLE
015300                               BATCTOT-COUNTERS
015400     .
015500***********************************************************
015600*  E0100 -- confirmation pass runs after every expense for
015700*  the run has posted, so a CTRN record can settle a debt
015800*  the post pass itself just created
015900***********************************************************
016000 E0100-CALL-CONFIRMPR.
016100
016200     CALL 'FsrConfirmPr' USING MEMBER-TABLE LEDGER-TABLE
016300                                PAIRWISE-TABLE CONFIRM-REGISTRY
016400                                BATCTOT-COUNTERS
016500     .
016600***********************************************************
016700*  G0100 -- one settlecalc CALL per distinct group, ascending
016800*  off the group list the post pass built.
016900***********************************************************
017000 G0100-CALL-SETTLECALC.
017100
017200     PERFORM G0110-CALL-ONE-GROUP
017300             VARYING GL-IDX FROM 1 BY 1
017400             UNTIL GL-IDX > GL-ENTRY-COUNT
017500     MOVE GL-ENTRY-COUNT TO WK-GROUP-TOTAL-COUNT
017600     .
017700 G0110-CALL-ONE-GROUP.
017800
017900     MOVE GL-GROUP-ID (GL-IDX) TO WK-CALL-GROUP-ID
018000     CALL 'settlecalc' USING WK-CALL-GROUP-ID LEDGER-TABLE
018100                              SETTLEMENT-TABLE
018200     ADD 1 TO WK-SETTLE-CALL-COUNT
018300     .
018400***********************************************************
018500 I0100-CALL-RPTWRITE.
018600
018700     CALL 'rptwrite' USING LEDGER-TABLE SETTLEMENT-TABLE
018800                            PAIRWISE-TABLE GROUP-LIST-TABLE
018900                            BATCTOT-COUNTERS
019000     .
019100***********************************************************
019200*  Z0100 -- the console summary exists so an operator watching
019300*  the job run does not have to open the settlement report
019400*  just to see whether the run looked normal; the two REDEFINES
019500*  views on WK-JOB-SUMMARY-AREA are reused one after the other,
019600*  expense figures first, then confirmation figures
019700***********************************************************
019800 Z0100-PRINT-JOB-SUMMARY.
019900
020000     MOVE BT-EXPENSES-READ      TO WK-SUME-READ
020100     MOVE BT-EXPENSES-ACCEPTED  TO WK-SUME-ACCEPTED
020200     MOVE BT-EXPENSES-REJECTED  TO WK-SUME-REJECTED
020300     DISPLAY WK-SUMMARY-EXPENSE-VIEW
020400
020500     MOVE BT-CONFIRMS-READ      TO WK-SUMC-READ
020600     MOVE BT-CONFIRMS-APPLIED   TO WK-SUMC-APPLIED
020700     MOVE BT-CONFIRMS-SKIPPED   TO WK-SUMC-SKIPPED
020800     MOVE BT-CONFIRMS-REJECTED  TO WK-SUMC-REJECTED
020900     DISPLAY WK-SUMMARY-CONFIRM-VIEW
021000
021100     IF WK-TEST-RUN-SWITCH
021200         DISPLAY 'FSR-0999D GROUP/SETTLE CALL COUNTS = '
021300                 WK-TRACE-COUNTERS
021400     END-IF
021500     .
