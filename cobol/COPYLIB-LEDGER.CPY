000100*********************************************************
000200*  COPYLIB-LEDGER.CPY
000300*  FAIRSHARE per-group per-user net balance record (output).
000400*  Positive balance = user is owed money; negative = user
000500*  owes money.  Balances within a group always sum to zero.
000600*  Authors: D Medina, R Okafor, S Lindqvist
000700*  Initial Version Created: 1989-04-25
000800*
000900*  CHANGE LOG
001000*  1989-04-25 DM  FSR-0006  first cut
001100*  1992-01-20 RO  FSR-0141  confirmed-transfer postings now
001200*                 update this same slot (see FsrConfirmPr)
001300*  1998-12-05 SL  FSR-0516  Y2K review -- no date fields on
001400*                 this record, no change required
001500*********************************************************
001600 01  LEDGER-REC.
001700     03  LDGR-GROUP-ID                PIC 9(09).
001800     03  LDGR-USER-ID                 PIC 9(09).
001900     03  LDGR-NET-BALANCE             PIC S9(10)V99.
002000     03  FILLER                       PIC X(02).
