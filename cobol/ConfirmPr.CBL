000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FsrConfirmPr.
000300 AUTHOR. R OKAFOR.
000400 INSTALLATION. FAIRSHARE BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN. 1990-01-09.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL BATCH UTILITY.
000800*
000900*  Purpose: the settlement confirmation pass.  Reads the
001000*           confirmed-transfer file straight through after
001100*           the expense pass has posted, applies each repaid
001200*           transfer back into the group ledger, and keeps a
001300*           registry of confirmation ids already applied so a
001400*           repeated feed line does not double-post.  Runs
001500*           before settlecalc so the suggested-transfer pass
001600*           sees balances net of confirmed repayments.
001700*
001800*  CHANGE LOG
001900*  1990-01-09 RO  FSR-0055  first cut
002000*  1990-06-05 RO  FSR-0076  PAID side of the pairwise matrix
002100*                 added alongside the owed side in the post
002200*                 pass, for the historical-owed feature
002300*  1992-01-25 RO  FSR-0142  idempotency registry added after
002400*                 a re-run of a partial feed double-applied
002500*                 three confirmations
002600*  1998-12-12 SL  FSR-0523  Y2K review -- no date fields on
002700*                 this record, no change required
002800*  2007-02-20 KT  FSR-0750  third REDEFINES added on the search
002900*                 key pair so the trace DISPLAY prints both
003000*                 keys on one line -- shop standard wants at
003100*                 least three per module
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS FSR-UPPER-ALPHA IS 'A' THRU 'Z'
003700     UPSI-0 IS WK-TEST-RUN-SWITCH.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CONFTRAN-FILE ASSIGN TO "CTRNFILE"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WK-CONFTRAN-STATUS.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CONFTRAN-FILE.
004700     COPY COPYLIB-CONFTRAN.CPY.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WK-CONFTRAN-STATUS                PIC X(02).
005100     88  WK-CONFTRAN-OK                    VALUE '00'.
005200
005300 01  WK-SWITCHES.
005400     03  WK-EOF-CONFTRAN-SW            PIC X(01) VALUE 'N'.
005500         88  WK-EOF-CONFTRAN               VALUE 'Y'.
005600     03  WK-CONFIRM-VALID-SW           PIC X(01) VALUE 'Y'.
005700         88  WK-CONFIRM-VALID               VALUE 'Y'.
005800         88  WK-CONFIRM-INVALID             VALUE 'N'.
005900     03  WK-ALREADY-APPLIED-SW         PIC X(01) VALUE 'N'.
006000         88  WK-ALREADY-APPLIED             VALUE 'Y'.
006100     03  WK-FOUND-SW                   PIC X(01) VALUE 'N'.
006200         88  WK-FOUND                      VALUE 'Y'.
006300         88  WK-NOT-FOUND                  VALUE 'N'.
006400
006500 01  WK-REJECT-REASON                  PIC X(60) VALUE SPACE.
006600*  standalone settlement-line sequence counter -- not part of
006700*  any group, so it gets a 77-level the way the shop always
006800*  has for a lone counter that nothing redefines
006900 77  WK-SEQUENCE-NO                    PIC 9(07) COMP VALUE ZERO.
007000
007100 01  WK-SEARCH-KEYS.
007200     03  WK-SEARCH-GROUP-ID             PIC 9(09).
007300     03  WK-SEARCH-USER-ID              PIC 9(09).
007400
007500*  alternate view used only by the trace DISPLAY, so both         FSR-0750
007600*  search keys print on one line under the UPSI-0 switch          FSR-0750
007700 01  WK-SEARCH-KEYS-TRACE-VIEW REDEFINES WK-SEARCH-KEYS.          FSR-0750
007800     03  WK-TRACE-SEARCH-KEYS           PIC 9(18).                FSR-0750
007900
008000 01  WK-SUBSCRIPTS.
008100     03  WK-LEDGER-IDX                 PIC 9(05) COMP.
008200     03  WK-PAIR-IDX                   PIC 9(05) COMP.
008300
008400*  alternate view of the subscript pair used by the trace
008500*  DISPLAY under the UPSI-0 switch -- one PIC instead of two
008600 01  WK-SUBSCRIPTS-TRACE-VIEW REDEFINES WK-SUBSCRIPTS.
008700     03  WK-TRACE-SUBSCRIPTS           PIC 9(10) COMP.
008800
008900*  reject record layout -- shared with errwrite so 270-WRITE-
009000*  REJECT can build one CALL argument instead of six
009100     COPY COPYLIB-ERRREC.CPY.
009200
009300 LINKAGE SECTION.
009400     COPY COPYLIB-WRKTBLS.CPY.
009500     COPY COPYLIB-BATCTOT.CPY.
009600
009700 PROCEDURE DIVISION USING MEMBER-TABLE LEDGER-TABLE
009800                           PAIRWISE-TABLE CONFIRM-REGISTRY
009900                           BATCTOT-COUNTERS.
010000 000-CONFIRM-TRANSFERS.
010100*    mainline -- straight sequential pass over CONFTRAN-FILE,
010200*    one confirmation applied or rejected per record, with
010300*    110 doubling as the end-of-file test for the 120 loop
010400
010500     PERFORM 100-INIT
010600     PERFORM 120-PROCESS-ONE-CONFIRM UNTIL WK-EOF-CONFTRAN
010700     PERFORM 190-WRAPUP
010800
010900     EXIT PROGRAM
011000     .
011100***********************************************************
011200 100-INIT.
011300*    opens the feed and primes the read-ahead so 120's UNTIL
011400*    test has a record (or EOF) waiting on the first pass
011500
011600     OPEN INPUT CONFTRAN-FILE
011700     PERFORM 110-READ-CONFTRAN-REC
011800     .
011900 110-READ-CONFTRAN-REC.
012000*    WK-SEQUENCE-NO only advances on a real record -- it feeds
012100*    ERLK-RECORD-ID on a reject, so it has to track reads, not
012200*    confirms processed
012300
012400     READ CONFTRAN-FILE
012500         AT END
012600             SET WK-EOF-CONFTRAN TO TRUE
012700         NOT AT END
012800             ADD 1 TO WK-SEQUENCE-NO
012900             ADD 1 TO BT-CONFIRMS-READ
013000     END-READ
013100     .
013200 120-PROCESS-ONE-CONFIRM.
013300*    one record in, one applied/skipped/rejected disposition
013400*    out, then the next record is read before looping back
013500
013600     PERFORM 200-APPLY-OR-REJECT
013700     PERFORM 110-READ-CONFTRAN-REC
013800     .
013900***********************************************************
014000*  200 -- idempotency gate first (U5): a blank confirmation
014100*  id always applies; a non-blank one that is already in the
014200*  registry is skipped with no error and no second post.
014300***********************************************************
014400 200-APPLY-OR-REJECT.
014500
014600     SET WK-CONFIRM-VALID TO TRUE
014700     SET WK-ALREADY-APPLIED TO FALSE
014800     MOVE SPACE TO WK-REJECT-REASON
014900
015000     IF CTRN-CONFIRMATION-ID NOT = SPACE
015100         PERFORM 205-CHECK-REGISTRY
015200     END-IF
015300
015400     IF WK-ALREADY-APPLIED
015500         ADD 1 TO BT-CONFIRMS-SKIPPED
015600     ELSE
015700         PERFORM 210-VALIDATE-CONFIRM
015800         IF WK-CONFIRM-VALID
015900             PERFORM 230-APPLY-CONFIRM
016000             PERFORM 240-REGISTER-CONFIRM
016100             ADD 1 TO BT-CONFIRMS-APPLIED
016200             ADD CTRN-AMOUNT TO BT-TRANSFER-AMOUNT-TOTAL
016300         ELSE
016400             PERFORM 270-WRITE-REJECT
016500             ADD 1 TO BT-CONFIRMS-REJECTED
016600         END-IF
016700     END-IF
016800     .
016900 205-CHECK-REGISTRY.
017000*    linear scan of CONFIRM-REGISTRY -- stops the moment the
017100*    group id/confirmation id pair is found, per FSR-0142
017200
017300     PERFORM 206-SEARCH-ONE-REGISTRY-SLOT
017400             VARYING CR-IDX FROM 1 BY 1
017500             UNTIL CR-IDX > CR-ENTRY-COUNT
017600        OR    WK-ALREADY-APPLIED
017700     .
017800 206-SEARCH-ONE-REGISTRY-SLOT.
017900
018000     IF CR-GROUP-ID (CR-IDX) = CTRN-GROUP-ID
018100        AND CR-CONFIRMATION-ID (CR-IDX) = CTRN-CONFIRMATION-ID
018200         SET WK-ALREADY-APPLIED TO TRUE
018300     END-IF
018400     .
018500***********************************************************
018600*  211-215 -- U3 confirmation cascade, run as one PERFORM
018700*  THRU range (FSR-0753) the same way PostExpn now runs its
018800*  210-219 expense cascade; each check GOes TO 215-EXIT the
018900*  moment it fails, so the first reason found is the one
019000*  reported and the later checks never see a record that is
019100*  already rejected.  216-CHECK-USER-IS-MEMBER is called
019200*  twice (once for FROM, once for TO) so it is kept below
019300*  215-EXIT, outside the range, same reasoning as the helper
019400*  paragraphs under PostExpn's 219-EXIT.
019500***********************************************************
019600 210-VALIDATE-CONFIRM.
019700
019800     PERFORM 211-CHECK-AMOUNT-POSITIVE THRU 215-EXIT
019900     .
020000 211-CHECK-AMOUNT-POSITIVE.
020100
020200     IF CTRN-AMOUNT <= ZERO
020300         SET WK-CONFIRM-INVALID TO TRUE
020400         MOVE 'AMOUNT MUST BE POSITIVE' TO WK-REJECT-REASON
020500         GO TO 215-EXIT
020600     END-IF
020700     .
020800 212-CHECK-FROM-TO-DIFFER.
020900
021000     IF CTRN-FROM-USER-ID = CTRN-TO-USER-ID
021100         SET WK-CONFIRM-INVALID TO TRUE
021200         MOVE 'FROM AND TO MUST DIFFER' TO WK-REJECT-REASON
021300         GO TO 215-EXIT
021400     END-IF
021500     .
021600 213-CHECK-FROM-IS-MEMBER.
021700
021800     MOVE CTRN-FROM-USER-ID TO WK-SEARCH-USER-ID
021900     PERFORM 216-CHECK-USER-IS-MEMBER
022000     IF WK-CONFIRM-INVALID
022100         GO TO 215-EXIT
022200     END-IF
022300     .
022400 214-CHECK-TO-IS-MEMBER.
022500
022600     MOVE CTRN-TO-USER-ID TO WK-SEARCH-USER-ID
022700     PERFORM 216-CHECK-USER-IS-MEMBER
022800     .
022900 215-EXIT.
023000     EXIT.
023100***********************************************************
023200*  216 is reached only through the two PERFORMs above -- kept
023300*  out of the 211-215-EXIT THRU range so it does not run an
023400*  extra time from straight fall-through.
023500***********************************************************
023600 216-CHECK-USER-IS-MEMBER.
023700
023800     MOVE CTRN-GROUP-ID TO WK-SEARCH-GROUP-ID
023900     SET MT-IDX TO 1
024000     SEARCH ALL MT-ENTRY
024100         WHEN MT-GROUP-ID (MT-IDX) = WK-SEARCH-GROUP-ID
024200          AND MT-USER-ID (MT-IDX)  = WK-SEARCH-USER-ID
024300             CONTINUE
024400         AT END
024500             SET WK-CONFIRM-INVALID TO TRUE
024600             MOVE 'USER NOT A MEMBER' TO WK-REJECT-REASON
024700     END-SEARCH
024800     .
024900***********************************************************
025000*  230 -- apply the repayment: the debtor's balance rises by
025100*  the amount repaid, the creditor's falls by the same, and
025200*  the PAID side of the pairwise matrix picks up the amount
025300*  for U6.
025400***********************************************************
025500 230-APPLY-CONFIRM.
025600*    net-balance rule is symmetric with the post pass: the one
025700*    repaying (FROM) gains balance, the one repaid (TO) loses
025800*    it, leaving the group's ledger still proving to zero
025900
026000     MOVE CTRN-GROUP-ID     TO WK-SEARCH-GROUP-ID
026100     MOVE CTRN-FROM-USER-ID TO WK-SEARCH-USER-ID
026200     PERFORM 232-FIND-OR-CREATE-LEDGER
026300     ADD CTRN-AMOUNT TO LT-NET-BALANCE (WK-LEDGER-IDX)
026400
026500     MOVE CTRN-GROUP-ID   TO WK-SEARCH-GROUP-ID
026600     MOVE CTRN-TO-USER-ID TO WK-SEARCH-USER-ID
026700     PERFORM 232-FIND-OR-CREATE-LEDGER
026800     SUBTRACT CTRN-AMOUNT FROM LT-NET-BALANCE (WK-LEDGER-IDX)
026900
027000     PERFORM 235-FIND-OR-CREATE-PAIRWISE
027100     ADD CTRN-AMOUNT TO PT-PAID-AMOUNT (WK-PAIR-IDX)
027200     .
027300 232-FIND-OR-CREATE-LEDGER.
027400*    a FROM or TO user may have no ledger row yet if the post
027500*    pass never posted an expense for them -- the row is
027600*    created here on the fly, starting from a zero balance
027700
027800     SET WK-NOT-FOUND TO TRUE
027900     PERFORM 233-SEARCH-ONE-LEDGER-SLOT
028000             VARYING LT-IDX FROM 1 BY 1
028100             UNTIL LT-IDX > LT-ENTRY-COUNT
028200        OR    WK-FOUND
028300
028400     IF WK-NOT-FOUND
028500         ADD 1 TO LT-ENTRY-COUNT
028600         MOVE LT-ENTRY-COUNT     TO WK-LEDGER-IDX
028700         MOVE WK-SEARCH-GROUP-ID TO LT-GROUP-ID (WK-LEDGER-IDX)
028800         MOVE WK-SEARCH-USER-ID  TO LT-USER-ID (WK-LEDGER-IDX)
028900         MOVE ZERO               TO LT-NET-BALANCE (WK-LEDGER-IDX)
029000     END-IF
029100     .
029200 233-SEARCH-ONE-LEDGER-SLOT.
029300
029400     IF LT-GROUP-ID (LT-IDX) = WK-SEARCH-GROUP-ID
029500        AND LT-USER-ID (LT-IDX) = WK-SEARCH-USER-ID
029600         SET WK-FOUND TO TRUE
029700         MOVE LT-IDX TO WK-LEDGER-IDX
029800     END-IF
029900     .
030000 235-FIND-OR-CREATE-PAIRWISE.
030100*    same find-or-create shape as 232, keyed on the FROM/TO
030200*    pair instead of a single user so OWED and PAID can be
030300*    tracked per directed pair for the U6 outstanding report
030400
030500     SET WK-NOT-FOUND TO TRUE
030600     PERFORM 236-SEARCH-ONE-PAIRWISE-SLOT
030700             VARYING PT-IDX FROM 1 BY 1
030800             UNTIL PT-IDX > PT-ENTRY-COUNT
030900        OR    WK-FOUND
031000
031100     IF WK-NOT-FOUND
031200         ADD 1 TO PT-ENTRY-COUNT
031300         MOVE PT-ENTRY-COUNT     TO WK-PAIR-IDX
031400         MOVE CTRN-GROUP-ID      TO PT-GROUP-ID (WK-PAIR-IDX)
031500         MOVE CTRN-FROM-USER-ID  TO PT-FROM-USER-ID (WK-PAIR-IDX)
031600         MOVE CTRN-TO-USER-ID    TO PT-TO-USER-ID (WK-PAIR-IDX)
031700         MOVE ZERO               TO PT-OWED-AMOUNT (WK-PAIR-IDX)
031800         MOVE ZERO               TO PT-PAID-AMOUNT (WK-PAIR-IDX)
031900     END-IF
032000     .
032100 236-SEARCH-ONE-PAIRWISE-SLOT.
032200
032300     IF PT-GROUP-ID (PT-IDX) = CTRN-GROUP-ID
032400        AND PT-FROM-USER-ID (PT-IDX) = CTRN-FROM-USER-ID
032500        AND PT-TO-USER-ID (PT-IDX) = CTRN-TO-USER-ID
032600         SET WK-FOUND TO TRUE
032700         MOVE PT-IDX TO WK-PAIR-IDX
032800     END-IF
032900     .
033000***********************************************************
033100 240-REGISTER-CONFIRM.
033200*    blank confirmation ids never get registered -- they are
033300*    not idempotency-tracked, so a blank-id feed line can
033400*    legitimately repeat without being treated as a duplicate
033500
033600     IF CTRN-CONFIRMATION-ID NOT = SPACE
033700         ADD 1 TO CR-ENTRY-COUNT
033800         MOVE CTRN-GROUP-ID TO CR-GROUP-ID (CR-ENTRY-COUNT)
033900         MOVE CTRN-CONFIRMATION-ID
034000                        TO CR-CONFIRMATION-ID (CR-ENTRY-COUNT)
034100     END-IF
034200     .
034300***********************************************************
034400 270-WRITE-REJECT.
034500*    one ERRLOG record per rejected confirmation, CALLed the
034600*    same way PostExpn calls errwrite for a rejected expense
034700
034800     MOVE 'C'            TO ERLK-RECORD-TYPE
034900     MOVE CTRN-GROUP-ID  TO ERLK-GROUP-ID
035000     MOVE WK-SEQUENCE-NO TO ERLK-RECORD-ID
035100     MOVE WK-REJECT-REASON TO ERLK-REASON
035200     CALL 'errwrite' USING ERREC-LINKAGE-VIEW
035300     .
035400***********************************************************
035500 190-WRAPUP.
035600*    one file to close -- MEMBER-TABLE, LEDGER-TABLE and the
035700*    rest are LINKAGE tables owned by the caller, not this pass
035800
035900     CLOSE CONFTRAN-FILE
036000     .
