000100*********************************************************
000200*  COPYLIB-EXPENSE.CPY
000300*  FAIRSHARE expense transaction record (input).
000400*  Carries the total charged by the payer and up to ten
000500*  participant slots; unused slots are zero/space.  The
000600*  actual byte count (380, see FILLER pad below) runs ahead
000700*  of the old 352-byte estimate once every participant
000800*  sub-field is counted -- kept at 380 since 1990, see log.
000900*  Authors: D Medina, R Okafor, S Lindqvist
001000*  Initial Version Created: 1989-04-18
001100*
001200*  CHANGE LOG
001300*  1989-04-18 DM  FSR-0002  first cut, equal split only
001400*  1989-11-07 DM  FSR-0037  added SPLIT-MODE and the three
001500*                 extended-mode participant sub-fields
001600*                 (shares/exact/percentage)
001700*  1990-02-20 RO  FSR-0061  recount of the record showed the
001800*                 layout short by 20 bytes against the old
001900*                 documentation; added trailing filler pad
002000*                 and corrected the copybook comment
002100*  1998-12-02 SL  FSR-0513  Y2K review -- no date fields on
002200*                 this record, no change required
002300*********************************************************
002400 01  EXPENSE-REC.
002500     03  EXPN-GROUP-ID                PIC 9(09).
002600     03  EXPN-EXPENSE-ID               PIC 9(09).
002700     03  EXPN-PAYER-USER-ID            PIC 9(09).
002800     03  EXPN-DESCRIPTION              PIC X(30).
002900     03  EXPN-AMOUNT                   PIC S9(10)V99.
003000     03  EXPN-SPLIT-MODE               PIC X(01).
003100         88  EXPN-MODE-IS-EQUAL            VALUE 'E'.
003200         88  EXPN-MODE-IS-SHARES           VALUE 'S'.
003300         88  EXPN-MODE-IS-EXACT            VALUE 'X'.
003400         88  EXPN-MODE-IS-PERCENT          VALUE 'P'.
003500     03  EXPN-PART-COUNT               PIC 9(02).
003600     03  EXPN-PARTICIPANT OCCURS 10 TIMES
003700                            INDEXED BY EXPN-PART-IDX.
003800         05  EXPN-PART-USER-ID         PIC 9(09).
003900         05  EXPN-PART-WEIGHT          PIC 9(04).
004000         05  EXPN-PART-EXACT           PIC S9(10)V99.
004100         05  EXPN-PART-PCT             PIC S9(03)V99.
004200     03  FILLER                        PIC X(08).
