000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. settlecalc IS INITIAL.
000300 AUTHOR. R OKAFOR.
000400 INSTALLATION. FAIRSHARE BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN. 1990-06-05.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL BATCH UTILITY.
000800*
000900*  Purpose: given one group's final net balances, work out the
001000*           smallest set of suggested transfers that would zero
001100*           the group out -- largest debtor paying the largest
001200*           creditor, over and over, until nobody owes anybody.
001300*           Called once per group, after both the expense pass
001400*           and the confirmation pass have posted everything,
001500*           so the balances handed in are final for the group.
001600*
001700*  CHANGE LOG
001800*  1990-06-05 RO  FSR-0075  first cut -- greedy debtor/creditor
001900*                 matching, replaces the old manual worksheet
002000*  1991-11-02 RO  FSR-0131  debtor and creditor lists now held
002100*                 ascending by user id so ties resolve the same
002200*                 way every run (auditor asked for repeatability)
002300*  1998-12-10 SL  FSR-0521  Y2K review -- no date fields on this
002400*                 record, no change required
002500*  2001-09-14 DM  FSR-0640  guarded against a group with no
002600*                 debtors or no creditors (all balances zero) --
002700*                 used to fall through with an uninitialized
002800*                 pointer compare under the old compiler
002900*  2007-02-20 KT  FSR-0749  M0110 broken out into its own scan
003000*                 paragraph, and a third trace view added for
003100*                 the debtor slot so the compiler count of
003200*                 REDEFINES matches the creditor side
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS FSR-UPPER-ALPHA IS 'A' THRU 'Z'
003800     UPSI-0 IS WK-TEST-RUN-SWITCH.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  WK-WORK-AREA.
004500     03  WK-DEBTOR-COUNT              PIC 9(05) COMP VALUE ZERO.
004600     03  WK-CREDITOR-COUNT            PIC 9(05) COMP VALUE ZERO.
004700     03  WK-DEBTOR-PTR                PIC 9(05) COMP VALUE 1.
004800     03  WK-CREDITOR-PTR               PIC 9(05) COMP VALUE 1.
004900     03  WK-TRANSFER-AMOUNT           PIC S9(10)V99.
005000     03  WK-SORT-IDX-A                PIC 9(05) COMP.
005100     03  WK-SORT-IDX-B                PIC 9(05) COMP.
005200     03  WK-SWAP-USER-ID              PIC 9(09).
005300     03  WK-SWAP-AMOUNT               PIC S9(10)V99.
005400
005500*  alternate view of the work area used only to clear the two
005600*  pointer/counter fields in one move when a new group starts
005700 01  WK-WORK-AREA-RESET-VIEW REDEFINES WK-WORK-AREA.
005800     03  WK-RESET-DEBTOR-COUNT        PIC 9(05) COMP.
005900     03  WK-RESET-CREDITOR-COUNT      PIC 9(05) COMP.
006000     03  WK-RESET-FILLER              PIC X(38).
006100
006200 01  WK-DEBTOR-LIST.
006300     03  WK-DEBTOR-ENTRY OCCURS 500 TIMES
006400                        INDEXED BY WK-DEBTOR-IDX.
006500         05  WK-DEBTOR-USER-ID        PIC 9(09).
006600         05  WK-DEBTOR-AMOUNT         PIC S9(10)V99.
006700
006800*  alternate view of one debtor slot used when printing a         FSR-0749
006900*  diagnostic trace line under the UPSI-0 test-run switch         FSR-0749
007000 01  WK-DEBTOR-TRACE-AREA             PIC X(18) VALUE SPACE.      FSR-0749
007100 01  WK-DEBTOR-TRACE-VIEW REDEFINES WK-DEBTOR-TRACE-AREA.         FSR-0749
007200     03  WK-TRACE-DEBTOR-USER-ID      PIC 9(09).                  FSR-0749
007300     03  WK-TRACE-DEBTOR-AMOUNT       PIC S9(06)V99.              FSR-0749
007400
007500 01  WK-CREDITOR-LIST.
007600     03  WK-CREDITOR-ENTRY OCCURS 500 TIMES
007700                        INDEXED BY WK-CREDITOR-IDX.
007800         05  WK-CREDITOR-USER-ID      PIC 9(09).
007900         05  WK-CREDITOR-AMOUNT       PIC S9(10)V99.
008000
008100*  alternate view of one creditor slot used when printing a
008200*  diagnostic trace line under the UPSI-0 test-run switch
008300 01  WK-CREDITOR-TRACE-AREA           PIC X(18) VALUE SPACE.
008400 01  WK-CREDITOR-TRACE-VIEW REDEFINES WK-CREDITOR-TRACE-AREA.
008500     03  WK-TRACE-USER-ID             PIC 9(09).
008600     03  WK-TRACE-AMOUNT              PIC S9(06)V99.
008700
008800*  standalone swap-pass counter -- not part of any group and
008900*  nothing redefines it, so it rates its own 77-level rather
009000*  than riding along in WK-WORK-AREA
009100 77  WK-SWAP-PASS-COUNT                PIC 9(05) COMP VALUE ZERO.
009200 LINKAGE SECTION.
009300 01  LK-GROUP-ID                      PIC 9(09).
009400     COPY COPYLIB-WRKTBLS.CPY.
009500
009600 PROCEDURE DIVISION USING LK-GROUP-ID LEDGER-TABLE
009700                           SETTLEMENT-TABLE.
009800 0000-SETTLECALC.
009900*    one CALL = one group.  Work lists and pointers below are
010000*    WORKING-STORAGE, not LINKAGE, so they have to be zeroed
010100*    here on every call rather than once at job start
010200
010300     MOVE ZERO TO WK-RESET-DEBTOR-COUNT WK-RESET-CREDITOR-COUNT
010400     MOVE ZERO TO WK-SWAP-PASS-COUNT
010500     MOVE 1    TO WK-DEBTOR-PTR WK-CREDITOR-PTR
010600
010700     PERFORM M0110-BUILD-DEBTOR-CREDITOR-LISTS
010800     PERFORM M0150-SORT-DEBTOR-LIST
010900     PERFORM M0160-SORT-CREDITOR-LIST
011000     PERFORM M0210-CALCULATE-SETTLEMENTS
011100
011200     EXIT PROGRAM
011300     .
011400***********************************************************
011500*  M0110 -- scan the caller's ledger table for this group's
011600*  entries and split them into a debtor work list (balance
011700*  less than zero, amount stored positive = amount owed) and
011800*  a creditor work list (balance greater than zero).  Zero
011900*  balances are dropped per the U4 rule.
012000***********************************************************
012100 M0110-BUILD-DEBTOR-CREDITOR-LISTS.                               FSR-0749
012200
012300     PERFORM M0115-SCAN-ONE-LEDGER-ENTRY                          FSR-0749
012400             VARYING LT-IDX FROM 1 BY 1                           FSR-0749
012500             UNTIL LT-IDX > LT-ENTRY-COUNT                        FSR-0749
012600     .
012700 M0115-SCAN-ONE-LEDGER-ENTRY.                                     FSR-0749
012800*    LEDGER-TABLE holds every group's rows in one flat table --
012900*    only the slice matching LK-GROUP-ID is classified here
013000
013100     IF LT-GROUP-ID (LT-IDX) = LK-GROUP-ID
013200         PERFORM M0120-CLASSIFY-ONE-ENTRY
013300     END-IF
013400     .
013500 M0120-CLASSIFY-ONE-ENTRY.
013600*    debtor amount is stored positive (owed, not negative) so
013700*    M0220's comparison below reads as plain magnitude vs.
013800*    magnitude with no sign-flipping needed at match time
013900
014000     IF LT-NET-BALANCE (LT-IDX) < ZERO
014100         ADD 1 TO WK-DEBTOR-COUNT
014200         MOVE LT-USER-ID (LT-IDX)
014300                        TO WK-DEBTOR-USER-ID (WK-DEBTOR-COUNT)
014400         COMPUTE WK-DEBTOR-AMOUNT (WK-DEBTOR-COUNT) =
014500                        ZERO - LT-NET-BALANCE (LT-IDX)
014600     ELSE
014700         IF LT-NET-BALANCE (LT-IDX) > ZERO
014800             ADD 1 TO WK-CREDITOR-COUNT
014900             MOVE LT-USER-ID (LT-IDX)
015000                      TO WK-CREDITOR-USER-ID (WK-CREDITOR-COUNT)
015100             MOVE LT-NET-BALANCE (LT-IDX)
015200                      TO WK-CREDITOR-AMOUNT (WK-CREDITOR-COUNT)
015300         END-IF
015400     END-IF
015500     .
015600***********************************************************
015700*  M0150/M0160 -- plain insertion sorts, ascending user id.
015800*  Lists top out at a few hundred members per group so this
015900*  is plenty fast; no SORT verb needed for an in-memory list
016000*  this size.
016100***********************************************************
016200 M0150-SORT-DEBTOR-LIST.
016300
016400     IF WK-DEBTOR-COUNT > 1
016500         PERFORM M0151-DEBTOR-OUTER-PASS
016600                 VARYING WK-SORT-IDX-A FROM 1 BY 1
016700                 UNTIL WK-SORT-IDX-A >= WK-DEBTOR-COUNT
016800     END-IF
016900     .
017000 M0151-DEBTOR-OUTER-PASS.
017100
017200     PERFORM M0152-DEBTOR-INNER-PASS
017300             VARYING WK-SORT-IDX-B FROM 1 BY 1
017400             UNTIL WK-SORT-IDX-B > (WK-DEBTOR-COUNT -
017500                                     WK-SORT-IDX-A)
017600     .
017700 M0152-DEBTOR-INNER-PASS.
017800
017900     IF WK-DEBTOR-USER-ID (WK-SORT-IDX-B) >
018000        WK-DEBTOR-USER-ID (WK-SORT-IDX-B + 1)
018100         MOVE WK-DEBTOR-USER-ID (WK-SORT-IDX-B)
018200                                  TO WK-SWAP-USER-ID
018300         MOVE WK-DEBTOR-AMOUNT (WK-SORT-IDX-B)
018400                                  TO WK-SWAP-AMOUNT
018500         MOVE WK-DEBTOR-USER-ID (WK-SORT-IDX-B + 1)
018600                                  TO WK-DEBTOR-USER-ID
018700                                     (WK-SORT-IDX-B)
018800         MOVE WK-DEBTOR-AMOUNT (WK-SORT-IDX-B + 1)
018900                                  TO WK-DEBTOR-AMOUNT
019000                                     (WK-SORT-IDX-B)
019100         MOVE WK-SWAP-USER-ID    TO WK-DEBTOR-USER-ID
019200                                     (WK-SORT-IDX-B + 1)
019300         MOVE WK-SWAP-AMOUNT     TO WK-DEBTOR-AMOUNT
019400                                     (WK-SORT-IDX-B + 1)
019500         ADD 1 TO WK-SWAP-PASS-COUNT
019600     END-IF
019700     .
019800 M0160-SORT-CREDITOR-LIST.
019900
020000     IF WK-CREDITOR-COUNT > 1
020100         PERFORM M0161-CREDITOR-OUTER-PASS
020200                 VARYING WK-SORT-IDX-A FROM 1 BY 1
020300                 UNTIL WK-SORT-IDX-A >= WK-CREDITOR-COUNT
020400     END-IF
020500     .
020600 M0161-CREDITOR-OUTER-PASS.
020700
020800     PERFORM M0162-CREDITOR-INNER-PASS
020900             VARYING WK-SORT-IDX-B FROM 1 BY 1
021000             UNTIL WK-SORT-IDX-B > (WK-CREDITOR-COUNT -
021100                                     WK-SORT-IDX-A)
021200     .
021300 M0162-CREDITOR-INNER-PASS.
021400
021500     IF WK-CREDITOR-USER-ID (WK-SORT-IDX-B) >
021600        WK-CREDITOR-USER-ID (WK-SORT-IDX-B + 1)
021700         MOVE WK-CREDITOR-USER-ID (WK-SORT-IDX-B)
021800                                  TO WK-SWAP-USER-ID
021900         MOVE WK-CREDITOR-AMOUNT (WK-SORT-IDX-B)
022000                                  TO WK-SWAP-AMOUNT
022100         MOVE WK-CREDITOR-USER-ID (WK-SORT-IDX-B + 1)
022200                                  TO WK-CREDITOR-USER-ID
022300                                     (WK-SORT-IDX-B)
022400         MOVE WK-CREDITOR-AMOUNT (WK-SORT-IDX-B + 1)
022500                                  TO WK-CREDITOR-AMOUNT
022600                                     (WK-SORT-IDX-B)
022700         MOVE WK-SWAP-USER-ID    TO WK-CREDITOR-USER-ID
022800                                     (WK-SORT-IDX-B + 1)
022900         MOVE WK-SWAP-AMOUNT     TO WK-CREDITOR-AMOUNT
023000                                     (WK-SORT-IDX-B + 1)
023100         ADD 1 TO WK-SWAP-PASS-COUNT
023200     END-IF
023300     .
023400***********************************************************
023500*  M0210 -- the greedy match itself (U4).  Take the current
023600*  debtor and the current creditor, transfer the smaller of
023700*  what's owed and what's due, emit a SETTLEMENT-TABLE row,
023800*  shrink whichever side hit zero, repeat until the debtor
023900*  list is exhausted.  Balances sum to zero group-wide so the
024000*  creditor list always empties at the same moment.
024100***********************************************************
024200 M0210-CALCULATE-SETTLEMENTS.
024300
024400     PERFORM M0220-ONE-MATCH
024500             UNTIL WK-DEBTOR-PTR > WK-DEBTOR-COUNT
024600        OR         WK-CREDITOR-PTR > WK-CREDITOR-COUNT
024700     .
024800 M0220-ONE-MATCH.
024900*    transfer the lesser of what the debtor owes and what the
025000*    creditor is due, post one SETTLEMENT-TABLE row, then
025100*    advance whichever pointer just hit zero (maybe both)
025200
025300     IF WK-DEBTOR-AMOUNT (WK-DEBTOR-PTR) <
025400        WK-CREDITOR-AMOUNT (WK-CREDITOR-PTR)
025500         MOVE WK-DEBTOR-AMOUNT (WK-DEBTOR-PTR)
025600                                  TO WK-TRANSFER-AMOUNT
025700     ELSE
025800         MOVE WK-CREDITOR-AMOUNT (WK-CREDITOR-PTR)
025900                                  TO WK-TRANSFER-AMOUNT
026000     END-IF
026100
026200     ADD 1 TO SX-ENTRY-COUNT
026300     MOVE LK-GROUP-ID TO SX-GROUP-ID (SX-ENTRY-COUNT)
026400     MOVE WK-DEBTOR-USER-ID (WK-DEBTOR-PTR)
026500                        TO SX-FROM-USER-ID (SX-ENTRY-COUNT)
026600     MOVE WK-CREDITOR-USER-ID (WK-CREDITOR-PTR)
026700                        TO SX-TO-USER-ID (SX-ENTRY-COUNT)
026800     MOVE WK-TRANSFER-AMOUNT TO SX-AMOUNT (SX-ENTRY-COUNT)
026900
027000     SUBTRACT WK-TRANSFER-AMOUNT
027100                        FROM WK-DEBTOR-AMOUNT (WK-DEBTOR-PTR)
027200     SUBTRACT WK-TRANSFER-AMOUNT
027300                        FROM WK-CREDITOR-AMOUNT (WK-CREDITOR-PTR)
027400
027500     IF WK-DEBTOR-AMOUNT (WK-DEBTOR-PTR) = ZERO
027600         ADD 1 TO WK-DEBTOR-PTR
027700     END-IF
027800     IF WK-CREDITOR-AMOUNT (WK-CREDITOR-PTR) = ZERO
027900         ADD 1 TO WK-CREDITOR-PTR
028000     END-IF
028100     .
