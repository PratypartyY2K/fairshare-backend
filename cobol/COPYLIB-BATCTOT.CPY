000100*********************************************************
000200*  COPYLIB-BATCTOT.CPY
000300*  FAIRSHARE shared batch control totals.
000400*  COPY this into the main driver and the two passes so the
000500*  end-of-job summary and the report's grand-totals section
000600*  read from one place.  (Descends from the old SQL error
000700*  trace work area -- repurposed 1992 when the batch stopped
000800*  talking to DB2 and started driving flat files.)
000900*  Authors: D Medina, R Okafor, S Lindqvist
001000*  Initial Version Created: 1989-04-11
001100*
001200*  CHANGE LOG
001300*  1989-04-11 DM  FSR-0001  first cut (SQLCODE trace fields)
001400*  1992-02-03 RO  FSR-0145  dropped the DB2 trace fields,
001500*                 added the batch accept/reject/apply/skip
001600*                 counters the sequential-file rewrite needs
001700*  1998-12-08 SL  FSR-0519  Y2K review -- no date fields on
001800*                 this record, no change required
001900*********************************************************
002000 01  BATCTOT-COUNTERS.
002100     03  BT-EXPENSES-READ             PIC 9(07) COMP.
002200     03  BT-EXPENSES-ACCEPTED         PIC 9(07) COMP.
002300     03  BT-EXPENSES-REJECTED         PIC 9(07) COMP.
002400     03  BT-EXPENSE-AMOUNT-TOTAL      PIC S9(12)V99 COMP-3.
002500     03  BT-CONFIRMS-READ             PIC 9(07) COMP.
002600     03  BT-CONFIRMS-APPLIED          PIC 9(07) COMP.
002700     03  BT-CONFIRMS-SKIPPED          PIC 9(07) COMP.
002800     03  BT-CONFIRMS-REJECTED         PIC 9(07) COMP.
002900     03  BT-TRANSFER-AMOUNT-TOTAL     PIC S9(12)V99 COMP-3.
003000     03  FILLER                        PIC X(10).
