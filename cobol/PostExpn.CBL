000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FsrPostExpn.
000300 AUTHOR. D MEDINA.
000400 INSTALLATION. FAIRSHARE BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN. 1989-04-20.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL BATCH UTILITY.
000800*
000900*  Purpose: the expense posting pass.  Loads the membership
001000*           master, then reads the expense file straight
001100*           through -- validates each record, works out every
001200*           participant's share, writes the share records,
001300*           posts the group ledger, and accrues the pairwise
001400*           owed matrix the historical-owed report needs.
001500*           Rejects go to the shared reject file through
001600*           errwrite rather than stopping the run.
001700*
001800*  CHANGE LOG
001900*  1989-04-20 DM  FSR-0005  first cut -- equal split only,
002000*                 two-pass shape carried over from the old
002100*                 background-file validator
002200*  1989-11-09 DM  FSR-0038  added shares/exact/percentage
002300*                 split modes behind EXPN-SPLIT-MODE
002400*  1990-03-02 RO  FSR-0063  payer auto-added as a participant
002500*                 on equal-mode expenses that omit the payer
002600*  1990-07-19 RO  FSR-0081  pairwise owed accrual added for
002700*                 the new historical-owed feature
002800*  1992-04-08 RO  FSR-0151  duplicate-participant check added
002900*                 after a bad feed double-charged a member
003000*  1998-12-11 SL  FSR-0522  Y2K review -- no date fields on
003100*                 any record in this program, no change made
003200*  2004-02-17 KT  FSR-0705  switched the member table lookup
003300*                 to SEARCH ALL now that the load is verified
003400*                 to preserve file order (was a linear SEARCH)
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS FSR-UPPER-ALPHA IS 'A' THRU 'Z'
004000     UPSI-0 IS WK-TEST-RUN-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MEMBER-FILE ASSIGN TO "MEMBFILE"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WK-MEMBER-STATUS.
004600     SELECT EXPENSE-FILE ASSIGN TO "EXPNFILE"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WK-EXPENSE-STATUS.
004900     SELECT PARTSHR-FILE ASSIGN TO "PSHRFILE"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WK-PARTSHR-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  MEMBER-FILE.
005600     COPY COPYLIB-MEMBER.CPY.
005700
005800 FD  EXPENSE-FILE.
005900     COPY COPYLIB-EXPENSE.CPY.
006000
006100 FD  PARTSHR-FILE.
006200     COPY COPYLIB-PARTSHR.CPY.
006300
006400 WORKING-STORAGE SECTION.
006500 01  WK-FILE-STATUSES.
006600     03  WK-MEMBER-STATUS              PIC X(02).
006700         88  WK-MEMBER-OK                  VALUE '00'.
006800     03  WK-EXPENSE-STATUS             PIC X(02).
006900         88  WK-EXPENSE-OK                 VALUE '00'.
007000     03  WK-PARTSHR-STATUS             PIC X(02).
007100         88  WK-PARTSHR-OK                 VALUE '00'.
007200
007300 01  WK-SWITCHES.
007400     03  WK-EOF-MEMBER-SW              PIC X(01) VALUE 'N'.
007500         88  WK-EOF-MEMBER                 VALUE 'Y'.
007600     03  WK-EOF-EXPENSE-SW             PIC X(01) VALUE 'N'.
007700         88  WK-EOF-EXPENSE                VALUE 'Y'.
007800     03  WK-EXPENSE-VALID-SW           PIC X(01) VALUE 'Y'.
007900         88  WK-EXPENSE-VALID               VALUE 'Y'.
008000         88  WK-EXPENSE-INVALID             VALUE 'N'.
008100     03  WK-FOUND-SW                   PIC X(01) VALUE 'N'.
008200         88  WK-FOUND                      VALUE 'Y'.
008300         88  WK-NOT-FOUND                  VALUE 'N'.
008400
008500 01  WK-REJECT-REASON                  PIC X(60) VALUE SPACE.
008600*  alternate view used only to clip the reason text down to a
008700*  one-line trace under the UPSI-0 test-run switch in
008800*  270-WRITE-REJECT -- the full 60 bytes would run the trace
008900*  DISPLAY off the console width on some terminals
009000 01  WK-REJECT-REASON-TRACE-VIEW REDEFINES WK-REJECT-REASON.
009100     03  WK-TRACE-REASON-TEXT          PIC X(30).
009200     03  FILLER                        PIC X(30).
009300 01  WK-LAST-GROUP-SEEN                PIC 9(09) VALUE ZERO.
009400 01  WK-SEARCH-KEYS.
009500     03  WK-SEARCH-GROUP-ID             PIC 9(09).
009600     03  WK-SEARCH-USER-ID              PIC 9(09).
009700
009800 01  WK-COUNTERS.
009900     03  WK-SPLIT-COUNT                PIC 9(02) COMP.
010000     03  WK-TOTAL-WEIGHT               PIC 9(07) COMP.
010100     03  WK-SI                         PIC 9(02) COMP.
010200     03  WK-SJ                         PIC 9(02) COMP.
010300     03  WK-LEDGER-IDX                 PIC 9(05) COMP.
010400     03  WK-PAIR-IDX                   PIC 9(05) COMP.
010500
010600*  alternate view of the counters group used by the end-of-
010700*  job trace DISPLAY under the UPSI-0 test-run switch -- lets
010800*  the three table subscripts print as one line without three
010900*  separate DISPLAY statements
011000 01  WK-COUNTERS-TRACE-VIEW REDEFINES WK-COUNTERS.
011100     03  WK-TRACE-SPLIT-COUNT          PIC 9(02) COMP.
011200     03  WK-TRACE-TOTAL-WEIGHT         PIC 9(07) COMP.
011300     03  WK-TRACE-FILLER               PIC X(09) COMP.
011400
011500 01  WK-CENTS-WORK.
011600     03  WK-TOTAL-CENTS                PIC S9(12) COMP-3.
011700     03  WK-BASE-CENTS                 PIC S9(12) COMP-3.
011800     03  WK-REMAINDER-CENTS            PIC S9(05) COMP-3.
011900     03  WK-SUM-CENTS                  PIC S9(12) COMP-3.
012000     03  WK-DIFF-CENTS                 PIC S9(05) COMP-3.
012100     03  WK-PCT-CENTS                  PIC S9(05) COMP-3.
012200
012300*  alternate view pairing the split total against the summed
012400*  shares so 225-CENTS-TO-SHARE-AMOUNTS can trace both cents
012500*  figures on one UPSI-0 DISPLAY line instead of two
012600 01  WK-CENTS-TRACE-VIEW REDEFINES WK-CENTS-WORK.
012700     03  WK-TRACE-TOTAL-CENTS          PIC S9(12) COMP-3.
012800     03  WK-TRACE-BASE-CENTS           PIC S9(12) COMP-3.
012900     03  WK-TRACE-REMAINDER-CENTS      PIC S9(05) COMP-3.
013000     03  WK-TRACE-SUM-CENTS            PIC S9(12) COMP-3.
013100     03  FILLER                        PIC S9(10) COMP-3.
013200
013300 01  WK-SHARE-PROOF                    PIC S9(10)V99.
013400
013500 01  WK-SPLIT-WORK-TABLE.
013600     03  WS-ENTRY OCCURS 11 TIMES INDEXED BY WK-SPLIT-IDX.
013700         05  WS-USER-ID                PIC 9(09).
013800         05  WS-WEIGHT                 PIC 9(04).
013900         05  WS-EXACT                  PIC S9(10)V99.
014000         05  WS-PCT                    PIC S9(03)V99.
014100         05  WS-SHARE-CENTS            PIC S9(10) COMP-3.
014200         05  WS-SHARE                  PIC S9(10)V99.
014300
014400*  alternate view used when swapping two split-work slots in
014500*  the ascending-user-id insertion sort
014600 01  WK-SWAP-AREA.
014700     03  WK-SWAP-USER-ID               PIC 9(09).
014800     03  WK-SWAP-WEIGHT                PIC 9(04).
014900     03  WK-SWAP-EXACT                 PIC S9(10)V99.
015000     03  WK-SWAP-PCT                   PIC S9(03)V99.
015100     03  WK-SWAP-SHARE-CENTS           PIC S9(10) COMP-3.
015200     03  WK-SWAP-SHARE                 PIC S9(10)V99.
015300
015400*  standalone scratch item -- not worth a group header since
015500*  nothing redefines it and it travels alone
015600 77  WK-SORT-SWAP-SW                   PIC X(01) VALUE 'N'.
015700     88  WK-SORT-NO-SWAPS                  VALUE 'N'.
015800     88  WK-SORT-SWAP-MADE                 VALUE 'Y'.
015900
016000*  reject record layout -- shared with errwrite so 270-WRITE-
016100*  REJECT can build one CALL argument instead of six
016200     COPY COPYLIB-ERRREC.CPY.
016300
016400 LINKAGE SECTION.
016500     COPY COPYLIB-WRKTBLS.CPY.
016600     COPY COPYLIB-BATCTOT.CPY.
016700
016800 PROCEDURE DIVISION USING MEMBER-TABLE LEDGER-TABLE
016900                           PAIRWISE-TABLE GROUP-LIST-TABLE
017000                           BATCTOT-COUNTERS.
017100***********************************************************
017200*  000 -- mainline.  Load the membership master once, then
017300*  drive the expense file straight through one record at a
017400*  time until EOF; 190 closes everything down on the way out.
017500***********************************************************
017600 000-POST-EXPENSES.
017700
017800     PERFORM 100-INIT
017900     PERFORM 110-PROCESS-ONE-EXPENSE UNTIL WK-EOF-EXPENSE
018000     PERFORM 190-WRAPUP
018100
018200     EXIT PROGRAM
018300     .
018400***********************************************************
018500*  100 -- open the three files this pass touches, prime the
018600*  membership table from MEMBER-FILE, and read the first
018700*  expense record so 110's UNTIL test has something to look
018800*  at on the very first PERFORM.
018900***********************************************************
019000 100-INIT.
019100
019200     OPEN INPUT MEMBER-FILE
019300     OPEN INPUT EXPENSE-FILE
019400     OPEN OUTPUT PARTSHR-FILE
019500
019600     PERFORM 105-LOAD-MEMBERS
019700     PERFORM 120-READ-EXPENSE-REC
019800     .
019900*    one iteration per MEMBER-FILE record -- the whole file is
020000*    small enough (one row per group membership) to sit in
020100*    MEMBER-TABLE for the life of the run
020200 105-LOAD-MEMBERS.
020300
020400     PERFORM 106-READ-ONE-MEMBER UNTIL WK-EOF-MEMBER
020500     .
020600 106-READ-ONE-MEMBER.
020700
020800     READ MEMBER-FILE
020900         AT END
021000             SET WK-EOF-MEMBER TO TRUE
021100         NOT AT END
021200             PERFORM 107-STORE-MEMBER
021300     END-READ
021400     .
021500*    MT-ENTRY is loaded in file order and searched later with
021600*    SEARCH ALL (FSR-0705), so this MOVE order must stay the
021700*    same order the member extract is produced in upstream
021800 107-STORE-MEMBER.
021900
022000     ADD 1 TO MT-ENTRY-COUNT
022100     MOVE MEMBER-GROUP-ID  TO MT-GROUP-ID (MT-ENTRY-COUNT)
022200     MOVE MEMBER-USER-ID   TO MT-USER-ID (MT-ENTRY-COUNT)
022300     MOVE MEMBER-USER-NAME TO MT-USER-NAME (MT-ENTRY-COUNT)
022400     MOVE MEMBER-ROLE      TO MT-ROLE (MT-ENTRY-COUNT)
022500     .
022600*    read-ahead paragraph -- called once from 100-INIT to
022700*    prime the loop and again from 110 after every record is
022800*    processed, so BT-EXPENSES-READ only counts real records
022900 120-READ-EXPENSE-REC.
023000
023100     READ EXPENSE-FILE
023200         AT END
023300             SET WK-EOF-EXPENSE TO TRUE
023400         NOT AT END
023500             ADD 1 TO BT-EXPENSES-READ
023600     END-READ
023700     .
023800***********************************************************
023900*  110 -- one call per expense record: validate-and-post,
024000*  then read ahead for the next one.  Kept this thin on
024100*  purpose so 000's PERFORM ... UNTIL WK-EOF-EXPENSE reads
024200*  cleanly as "do this per record."
024300***********************************************************
024400 110-PROCESS-ONE-EXPENSE.
024500
024600     PERFORM 200-VALIDATE-AND-POST
024700     PERFORM 120-READ-EXPENSE-REC
024800     .
024900***********************************************************
025000*  200 -- validate the expense; if it passes, drive the
025100*  split, the share write, the ledger post and the owed
025200*  accrual; if it fails, hand the reject to errwrite.
025300***********************************************************
025400 200-VALIDATE-AND-POST.
025500
025600*    reset the valid switch and the reject-reason text before
025700*    every expense -- a leftover reason from a prior reject
025800*    used to bleed into the next record's errwrite line until
025900*    FSR-0151 cleared it here explicitly
026000     SET WK-EXPENSE-VALID TO TRUE
026100     MOVE SPACE TO WK-REJECT-REASON
026200
026300     PERFORM 210-VALIDATE-EXPENSE
026400
026500*    FSR-0901 note: the payer-append step can itself turn a
026600*    valid expense invalid (participant table already full),
026700*    so it gets its own IF rather than living inside the
026800*    210 cascade -- see the 205 paragraph banner below
026900     IF WK-EXPENSE-VALID
027000         PERFORM 205-ENSURE-PAYER-PARTICIPANT
027100     END-IF
027200
027300     IF WK-EXPENSE-VALID
027400         PERFORM 206-BUILD-SPLIT-WORK-TABLE
027500         PERFORM 207-SORT-SPLIT-WORK
027600         PERFORM 220-COMPUTE-SPLITS
027700         PERFORM 240-WRITE-SHARES
027800         PERFORM 230-POST-LEDGER
027900         PERFORM 231-ACCRUE-OWED
028000         PERFORM 260-TRACK-GROUP-SEEN
028100         ADD 1 TO BT-EXPENSES-ACCEPTED
028200         ADD EXPN-AMOUNT TO BT-EXPENSE-AMOUNT-TOTAL
028300     ELSE
028400         PERFORM 270-WRITE-REJECT
028500         ADD 1 TO BT-EXPENSES-REJECTED
028600     END-IF
028700     .
028800***********************************************************
028900*  210-219 -- U2 validation cascade, run as one PERFORM THRU
029000*  range so the whole block falls straight through paragraph
029100*  by paragraph; each check that fails sets the invalid
029200*  switch, posts its reason, and GOes TO 219-EXIT so the
029300*  first reason found is the one reported, matching the
029400*  order SPEC lists the U2 rules in.  (Rewritten FSR-0752 --
029500*  used to be nine separate IF WK-EXPENSE-VALID guards around
029600*  individual PERFORMs; same result, fewer moving parts.)
029700***********************************************************
029800 210-VALIDATE-EXPENSE.
029900
030000     PERFORM 211-CHECK-DESCRIPTION THRU 219-EXIT
030100     .
030200 211-CHECK-DESCRIPTION.
030300
030400     IF EXPN-DESCRIPTION = SPACE
030500         SET WK-EXPENSE-INVALID TO TRUE
030600         MOVE 'DESCRIPTION REQUIRED' TO WK-REJECT-REASON
030700         GO TO 219-EXIT
030800     END-IF
030900     .
031000 212-CHECK-AMOUNT.
031100
031200     IF EXPN-AMOUNT < .01
031300         SET WK-EXPENSE-INVALID TO TRUE
031400         MOVE 'AMOUNT MUST BE AT LEAST 0.01' TO WK-REJECT-REASON
031500         GO TO 219-EXIT
031600     END-IF
031700     .
031800 213-CHECK-PART-COUNT.
031900
032000     IF EXPN-PART-COUNT < 1
032100         SET WK-EXPENSE-INVALID TO TRUE
032200         MOVE 'AT LEAST ONE PARTICIPANT REQUIRED'
032300                                         TO WK-REJECT-REASON
032400         GO TO 219-EXIT
032500     END-IF
032600     .
032700 214-CHECK-PAYER-MEMBER.
032800
032900     MOVE EXPN-GROUP-ID      TO MEMBER-SRCH-GROUP-ID
033000     MOVE EXPN-PAYER-USER-ID TO MEMBER-SRCH-USER-ID
033100     SET MT-IDX TO 1
033200     SEARCH ALL MT-ENTRY
033300         WHEN MT-GROUP-ID (MT-IDX) = MEMBER-SRCH-GROUP-ID
033400          AND MT-USER-ID (MT-IDX)  = MEMBER-SRCH-USER-ID
033500             CONTINUE
033600         AT END
033700             SET WK-EXPENSE-INVALID TO TRUE
033800             MOVE 'PAYER NOT A MEMBER' TO WK-REJECT-REASON
033900     END-SEARCH
034000
034100     IF WK-EXPENSE-INVALID
034200         GO TO 219-EXIT
034300     END-IF
034400     .
034500*    215-218 each call a helper paragraph that walks the
034600*    participant table; the helpers themselves sit below
034700*    219-EXIT so they are not swept into the THRU range --
034800*    they are reached only by the PERFORM VARYING in each
034900*    of 215/216/217/218, never by straight fall-through.
035000 215-CHECK-PARTICIPANTS.
035100
035200     PERFORM 216-CHECK-ONE-PARTICIPANT
035300             VARYING EXPN-PART-IDX FROM 1 BY 1
035400             UNTIL EXPN-PART-IDX > EXPN-PART-COUNT
035500        OR    WK-EXPENSE-INVALID
035600
035700     IF WK-EXPENSE-INVALID
035800         GO TO 219-EXIT
035900     END-IF
036000     .
036100 216-CHECK-SHARES-MODE.
036200
036300     IF EXPN-MODE-IS-SHARES
036400         PERFORM 216-VERIFY-ONE-WEIGHT
036500                 VARYING EXPN-PART-IDX FROM 1 BY 1
036600                 UNTIL EXPN-PART-IDX > EXPN-PART-COUNT
036700            OR    WK-EXPENSE-INVALID
036800         IF WK-EXPENSE-INVALID
036900             GO TO 219-EXIT
037000         END-IF
037100     END-IF
037200     .
037300 217-CHECK-EXACT-MODE.
037400
037500     IF EXPN-MODE-IS-EXACT
037600         MOVE ZERO TO WK-SUM-CENTS
037700         PERFORM 217-ADD-ONE-EXACT
037800                 VARYING EXPN-PART-IDX FROM 1 BY 1
037900                 UNTIL EXPN-PART-IDX > EXPN-PART-COUNT
038000            OR    WK-EXPENSE-INVALID
038100         IF WK-EXPENSE-VALID
038200             COMPUTE WK-TOTAL-CENTS = EXPN-AMOUNT * 100
038300             COMPUTE WK-DIFF-CENTS =
038400                     WK-SUM-CENTS - WK-TOTAL-CENTS
038500             IF WK-DIFF-CENTS > 1 OR WK-DIFF-CENTS < -1
038600                 SET WK-EXPENSE-INVALID TO TRUE
038700                 MOVE 'EXACT AMOUNTS MUST SUM TO TOTAL'
038800                                       TO WK-REJECT-REASON
038900             END-IF
039000         END-IF
039100         IF WK-EXPENSE-INVALID
039200             GO TO 219-EXIT
039300         END-IF
039400     END-IF
039500     .
039600 218-CHECK-PERCENT-MODE.
039700
039800     IF EXPN-MODE-IS-PERCENT
039900         MOVE ZERO TO WK-SUM-CENTS
040000         PERFORM 218-ADD-ONE-PERCENT
040100                 VARYING EXPN-PART-IDX FROM 1 BY 1
040200                 UNTIL EXPN-PART-IDX > EXPN-PART-COUNT
040300            OR    WK-EXPENSE-INVALID
040400         IF WK-EXPENSE-VALID
040500             COMPUTE WK-DIFF-CENTS = WK-SUM-CENTS - 10000
040600             IF WK-DIFF-CENTS > 1 OR WK-DIFF-CENTS < -1
040700                 SET WK-EXPENSE-INVALID TO TRUE
040800                 MOVE 'PERCENTAGES MUST SUM TO 100'
040900                                       TO WK-REJECT-REASON
041000             END-IF
041100         END-IF
041200         IF WK-EXPENSE-INVALID
041300             GO TO 219-EXIT
041400         END-IF
041500     END-IF
041600     .
041700*    219 is the catch-all for a split mode byte that is not
041800*    one of the four valid codes; by the time control falls
041900*    through to here every earlier check has passed, since
042000*    211-218 each GO TO 219-EXIT the moment they fail
042100 219-CHECK-MODE-VALID.
042200
042300     IF NOT EXPN-MODE-IS-EQUAL
042400        AND NOT EXPN-MODE-IS-SHARES
042500        AND NOT EXPN-MODE-IS-EXACT
042600        AND NOT EXPN-MODE-IS-PERCENT
042700         SET WK-EXPENSE-INVALID TO TRUE
042800         MOVE 'INVALID SPLIT MODE' TO WK-REJECT-REASON
042900     END-IF
043000     .
043100 219-EXIT.
043200     EXIT.
043300***********************************************************
043400*  216/217/218 helper paragraphs for the cascade above -- kept
043500*  out of the 211-219-EXIT THRU range on purpose (see 215's
043600*  banner comment) since each is reached only through its own
043700*  PERFORM VARYING, never by the cascade's straight fall-
043800*  through.
043900***********************************************************
044000 216-CHECK-ONE-PARTICIPANT.
044100
044200     MOVE EXPN-GROUP-ID TO MEMBER-SRCH-GROUP-ID
044300     MOVE EXPN-PART-USER-ID (EXPN-PART-IDX)
044400                             TO MEMBER-SRCH-USER-ID
044500     SET MT-IDX TO 1
044600     SEARCH ALL MT-ENTRY
044700         WHEN MT-GROUP-ID (MT-IDX) = MEMBER-SRCH-GROUP-ID
044800          AND MT-USER-ID (MT-IDX)  = MEMBER-SRCH-USER-ID
044900             CONTINUE
045000         AT END
045100             SET WK-EXPENSE-INVALID TO TRUE
045200             MOVE 'PARTICIPANT NOT A MEMBER' TO WK-REJECT-REASON
045300     END-SEARCH
045400
045500     IF WK-EXPENSE-VALID
045600         PERFORM 217-CHECK-PARTICIPANT-DUP
045700     END-IF
045800     .
045900 217-CHECK-PARTICIPANT-DUP.
046000
046100     PERFORM 218-COMPARE-TO-EARLIER-SLOT
046200             VARYING WK-SJ FROM 1 BY 1
046300             UNTIL WK-SJ >= EXPN-PART-IDX
046400        OR    WK-EXPENSE-INVALID
046500     .
046600 218-COMPARE-TO-EARLIER-SLOT.
046700
046800     IF EXPN-PART-USER-ID (WK-SJ) =
046900        EXPN-PART-USER-ID (EXPN-PART-IDX)
047000         SET WK-EXPENSE-INVALID TO TRUE
047100         MOVE 'DUPLICATE PARTICIPANT' TO WK-REJECT-REASON
047200     END-IF
047300     .
047400 216-VERIFY-ONE-WEIGHT.
047500
047600     IF EXPN-PART-WEIGHT (EXPN-PART-IDX) < 1
047700         SET WK-EXPENSE-INVALID TO TRUE
047800         MOVE 'SHARE WEIGHT MUST BE POSITIVE'
047900                                       TO WK-REJECT-REASON
048000     END-IF
048100     .
048200 217-ADD-ONE-EXACT.
048300
048400     IF EXPN-PART-EXACT (EXPN-PART-IDX) < ZERO
048500         SET WK-EXPENSE-INVALID TO TRUE
048600         MOVE 'EXACT AMOUNT MUST NOT BE NEGATIVE'
048700                                       TO WK-REJECT-REASON
048800     ELSE
048900         COMPUTE WK-SUM-CENTS = WK-SUM-CENTS +
049000                 (EXPN-PART-EXACT (EXPN-PART-IDX) * 100)
049100     END-IF
049200     .
049300 218-ADD-ONE-PERCENT.
049400
049500     IF EXPN-PART-PCT (EXPN-PART-IDX) < ZERO
049600         SET WK-EXPENSE-INVALID TO TRUE
049700         MOVE 'PERCENTAGE MUST NOT BE NEGATIVE'
049800                                       TO WK-REJECT-REASON
049900     ELSE
050000         COMPUTE WK-SUM-CENTS = WK-SUM-CENTS +
050100                 (EXPN-PART-PCT (EXPN-PART-IDX) * 100)
050200     END-IF
050300     .
050400***********************************************************
050500*  205 -- equal-mode expenses that do not list the payer as
050600*  a participant get the payer appended as one more equal
050700*  share; other modes take the participant list as given.
050800*  FSR-0752: EXPN-PARTICIPANT is OCCURS 10 (COPYLIB-EXPENSE.
050900*  CPY) so an expense that already lists all ten slots with
051000*  the payer absent cannot take an eleventh -- that used to
051100*  ADD 1 TO EXPN-PART-COUNT and write past the table; now it
051200*  is rejected instead, same as any other U2 failure.
051300***********************************************************
051400 205-ENSURE-PAYER-PARTICIPANT.
051500
051600     IF EXPN-MODE-IS-EQUAL
051700         SET WK-NOT-FOUND TO TRUE
051800         PERFORM 205-LOOK-FOR-PAYER
051900                 VARYING EXPN-PART-IDX FROM 1 BY 1
052000                 UNTIL EXPN-PART-IDX > EXPN-PART-COUNT
052100         IF WK-NOT-FOUND
052200             IF EXPN-PART-COUNT >= 10
052300                 SET WK-EXPENSE-INVALID TO TRUE
052400                 MOVE 'TOO MANY PARTICIPANTS WITH PAYER APPENDED'
052500                                       TO WK-REJECT-REASON
052600             ELSE
052700                 ADD 1 TO EXPN-PART-COUNT
052800                 MOVE EXPN-PAYER-USER-ID
052900                      TO EXPN-PART-USER-ID (EXPN-PART-COUNT)
053000             END-IF
053100         END-IF
053200     END-IF
053300     .
053400 205-LOOK-FOR-PAYER.
053500
053600     IF EXPN-PART-USER-ID (EXPN-PART-IDX) = EXPN-PAYER-USER-ID
053700         SET WK-FOUND TO TRUE
053800     END-IF
053900     .
054000***********************************************************
054100*  206/207 -- copy the participant slots into the scratch
054200*  split-work table and sort it ascending by user id, the
054300*  order U1's leftover-cent rule requires.
054400***********************************************************
054500 206-BUILD-SPLIT-WORK-TABLE.
054600
054700     MOVE EXPN-PART-COUNT TO WK-SPLIT-COUNT
054800     PERFORM 206-COPY-ONE-PARTICIPANT
054900             VARYING WK-SI FROM 1 BY 1
055000             UNTIL WK-SI > WK-SPLIT-COUNT
055100     .
055200 206-COPY-ONE-PARTICIPANT.
055300*    WS-SHARE-CENTS is zeroed here rather than left to whatever
055400*    220 computes, since a mode other than the one actually
055500*    chosen never touches some participants' slots at all
055600
055700     MOVE EXPN-PART-USER-ID (WK-SI) TO WS-USER-ID (WK-SI)
055800     MOVE EXPN-PART-WEIGHT (WK-SI)  TO WS-WEIGHT (WK-SI)
055900     MOVE EXPN-PART-EXACT (WK-SI)   TO WS-EXACT (WK-SI)
056000     MOVE EXPN-PART-PCT (WK-SI)     TO WS-PCT (WK-SI)
056100     MOVE ZERO TO WS-SHARE-CENTS (WK-SI)
056200     .
056300*  WK-SORT-SWAP-SW tracks whether any pass of the insertion
056400*  sort below had to move a slot; the UPSI-0 test-run trace
056500*  checks it after the sort to flag an already-sorted batch
056600*  extract so the test file can be trimmed for the next run
056700 207-SORT-SPLIT-WORK.
056800
056900     SET WK-SORT-NO-SWAPS TO TRUE
057000     IF WK-SPLIT-COUNT > 1
057100         PERFORM 207-SORT-OUTER-PASS
057200                 VARYING WK-SI FROM 1 BY 1
057300                 UNTIL WK-SI >= WK-SPLIT-COUNT
057400     END-IF
057500     .
057600 207-SORT-OUTER-PASS.
057700*    plain bubble sort -- WK-SPLIT-COUNT tops out at the U2
057800*    participant-count limit, far too small to justify anything
057900*    fancier for a table this program only sorts once per
058000*    expense
058100
058200     PERFORM 207-SORT-INNER-PASS
058300             VARYING WK-SJ FROM 1 BY 1
058400             UNTIL WK-SJ > (WK-SPLIT-COUNT - WK-SI)
058500     .
058600 207-SORT-INNER-PASS.
058700*    WS-ENTRY is the 03-level group covering one split-work
058800*    slot, so the swap moves user id, weight, exact and pct
058900*    together in one MOVE instead of four parallel ones
059000
059100     IF WS-USER-ID (WK-SJ) > WS-USER-ID (WK-SJ + 1)
059200         MOVE WS-ENTRY (WK-SJ)     TO WK-SWAP-AREA
059300         MOVE WS-ENTRY (WK-SJ + 1) TO WS-ENTRY (WK-SJ)
059400         MOVE WK-SWAP-AREA         TO WS-ENTRY (WK-SJ + 1)
059500         SET WK-SORT-SWAP-MADE TO TRUE
059600     END-IF
059700     .
059800***********************************************************
059900*  220-223 -- U1 split engine, all in integer cents so the
060000*  leftover-cent distribution is exact.  229 hands out the
060100*  leftover cents ascending by user id (the work table is
060200*  already sorted that way).
060300***********************************************************
060400 220-COMPUTE-SPLITS.
060500
060600     COMPUTE WK-TOTAL-CENTS = EXPN-AMOUNT * 100
060700
060800     EVALUATE TRUE
060900         WHEN EXPN-MODE-IS-EQUAL
061000             PERFORM 221-SPLIT-EQUAL
061100         WHEN EXPN-MODE-IS-SHARES
061200             PERFORM 222-SPLIT-SHARES
061300         WHEN EXPN-MODE-IS-EXACT
061400             PERFORM 223-SPLIT-EXACT
061500         WHEN EXPN-MODE-IS-PERCENT
061600             PERFORM 224-SPLIT-PERCENT
061700     END-EVALUATE
061800
061900     PERFORM 225-CENTS-TO-SHARE-AMOUNTS
062000     .
062100 221-SPLIT-EQUAL.
062200
062300     COMPUTE WK-BASE-CENTS = WK-TOTAL-CENTS / WK-SPLIT-COUNT
062400     COMPUTE WK-REMAINDER-CENTS =
062500             WK-TOTAL-CENTS - (WK-BASE-CENTS * WK-SPLIT-COUNT)
062600
062700     PERFORM 221-SET-ONE-BASE-SHARE
062800             VARYING WK-SI FROM 1 BY 1
062900             UNTIL WK-SI > WK-SPLIT-COUNT
063000
063100     PERFORM 229-DISTRIBUTE-REMAINDER
063200     .
063300 221-SET-ONE-BASE-SHARE.
063400*    every participant gets the floor share here; 229 below
063500*    tops up the low-user-id slots by a cent apiece until the
063600*    rounding remainder is gone
063700
063800     MOVE WK-BASE-CENTS TO WS-SHARE-CENTS (WK-SI)
063900     .
064000 222-SPLIT-SHARES.
064100*    two passes over the same table -- weights summed first so
064200*    WK-TOTAL-WEIGHT is complete before any one share can be
064300*    computed as a fraction of it
064400
064500     MOVE ZERO TO WK-TOTAL-WEIGHT
064600     PERFORM 222-ADD-ONE-WEIGHT
064700             VARYING WK-SI FROM 1 BY 1
064800             UNTIL WK-SI > WK-SPLIT-COUNT
064900
065000     MOVE ZERO TO WK-SUM-CENTS
065100     PERFORM 222-SET-ONE-SHARE
065200             VARYING WK-SI FROM 1 BY 1
065300             UNTIL WK-SI > WK-SPLIT-COUNT
065400
065500     COMPUTE WK-REMAINDER-CENTS = WK-TOTAL-CENTS - WK-SUM-CENTS
065600
065700     PERFORM 229-DISTRIBUTE-REMAINDER
065800     .
065900 222-ADD-ONE-WEIGHT.
066000
066100     ADD WS-WEIGHT (WK-SI) TO WK-TOTAL-WEIGHT
066200     .
066300 222-SET-ONE-SHARE.
066400
066500     COMPUTE WS-SHARE-CENTS (WK-SI) =
066600             (WK-TOTAL-CENTS * WS-WEIGHT (WK-SI)) /
066700             WK-TOTAL-WEIGHT
066800     ADD WS-SHARE-CENTS (WK-SI) TO WK-SUM-CENTS
066900     .
067000 223-SPLIT-EXACT.
067100*    exact mode is the one split where U1 lets WK-DIFF-CENTS
067200*    come out negative (an over-specified exact total) as well
067300*    as positive -- the whole difference lands on participant 1
067400*    either way rather than getting spread by 229
067500
067600     PERFORM 223-SET-ONE-EXACT-SHARE
067700             VARYING WK-SI FROM 1 BY 1
067800             UNTIL WK-SI > WK-SPLIT-COUNT
067900
068000     MOVE ZERO TO WK-SUM-CENTS
068100     PERFORM 222-ADD-ONE-SHARE-TO-SUM
068200             VARYING WK-SI FROM 1 BY 1
068300             UNTIL WK-SI > WK-SPLIT-COUNT
068400
068500     COMPUTE WK-DIFF-CENTS = WK-TOTAL-CENTS - WK-SUM-CENTS
068600     IF WK-DIFF-CENTS NOT = ZERO
068700         COMPUTE WS-SHARE-CENTS (1) =
068800                 WS-SHARE-CENTS (1) + WK-DIFF-CENTS
068900     END-IF
069000     .
069100 223-SET-ONE-EXACT-SHARE.
069200
069300     COMPUTE WS-SHARE-CENTS (WK-SI) = WS-EXACT (WK-SI) * 100
069400     .
069500 222-ADD-ONE-SHARE-TO-SUM.
069600
069700     ADD WS-SHARE-CENTS (WK-SI) TO WK-SUM-CENTS
069800     .
069900 224-SPLIT-PERCENT.
070000
070100     PERFORM 224-SET-ONE-PERCENT-SHARE
070200             VARYING WK-SI FROM 1 BY 1
070300             UNTIL WK-SI > WK-SPLIT-COUNT
070400
070500     MOVE ZERO TO WK-SUM-CENTS
070600     PERFORM 222-ADD-ONE-SHARE-TO-SUM
070700             VARYING WK-SI FROM 1 BY 1
070800             UNTIL WK-SI > WK-SPLIT-COUNT
070900
071000     COMPUTE WK-REMAINDER-CENTS = WK-TOTAL-CENTS - WK-SUM-CENTS
071100
071200     PERFORM 229-DISTRIBUTE-REMAINDER
071300     .
071400 224-SET-ONE-PERCENT-SHARE.
071500*    WS-PCT carries two decimal places, so the *100 below lifts
071600*    it to whole hundredths-of-a-percent before the cents COMPUTE
071700*    divides back out by 10000 in one shot
071800
071900     COMPUTE WK-PCT-CENTS = WS-PCT (WK-SI) * 100
072000     COMPUTE WS-SHARE-CENTS (WK-SI) =
072100             (WK-TOTAL-CENTS * WK-PCT-CENTS) / 10000
072200     .
072300 229-DISTRIBUTE-REMAINDER.
072400*    hands out one cent per pass to WK-SI = 1, 2, 3 ... ascending
072500*    -- since 207 already sorted the work table by user id, this
072600*    is the "lowest user id eats the leftover cents" rule
072700
072800     IF WK-REMAINDER-CENTS > ZERO
072900         PERFORM 229-ADD-ONE-CENT
073000                 VARYING WK-SI FROM 1 BY 1
073100                 UNTIL WK-SI > WK-REMAINDER-CENTS
073200     END-IF
073300     .
073400 229-ADD-ONE-CENT.
073500
073600     ADD 1 TO WS-SHARE-CENTS (WK-SI)
073700     .
073800 225-CENTS-TO-SHARE-AMOUNTS.
073900*    every split mode above works the whole way through in
074000*    integer cents; this is the one place the cents get divided
074100*    back down to a signed decimal amount for the share record
074200
074300     PERFORM 225-CONVERT-ONE-SHARE
074400             VARYING WK-SI FROM 1 BY 1
074500             UNTIL WK-SI > WK-SPLIT-COUNT
074600
074700     IF WK-TEST-RUN-SWITCH
074800         DISPLAY 'FSR-0906D TOTAL/SUM CENTS = '
074900                 WK-TRACE-TOTAL-CENTS SPACE WK-TRACE-SUM-CENTS
075000     END-IF
075100     .
075200 225-CONVERT-ONE-SHARE.
075300
075400     COMPUTE WS-SHARE (WK-SI) = WS-SHARE-CENTS (WK-SI) / 100
075500     .
075600***********************************************************
075700*  240 -- write one PARTICIPANT-SHARE record per split-work
075800*  slot, sorted-by-user-id order (still a valid processing
075900*  order for the write-order rule in FILES).
076000***********************************************************
076100 240-WRITE-SHARES.
076200
076300     MOVE ZERO TO WK-SHARE-PROOF
076400     PERFORM 241-WRITE-ONE-SHARE
076500             VARYING WK-SI FROM 1 BY 1
076600             UNTIL WK-SI > WK-SPLIT-COUNT
076700
076800     IF WK-SHARE-PROOF NOT = EXPN-AMOUNT
076900         DISPLAY 'FSR-0522W SHARE TOTAL MISMATCH GROUP '
077000                 EXPN-GROUP-ID ' EXPENSE ' EXPN-EXPENSE-ID
077100     END-IF
077200     .
077300 241-WRITE-ONE-SHARE.
077400*    WK-SHARE-PROOF is an UNADDED accumulator the caller checks
077500*    after the loop -- a mismatch means a split-mode bug, not a
077600*    bad expense, so it is logged and not rejected
077700
077800     MOVE EXPN-GROUP-ID      TO PSHR-GROUP-ID
077900     MOVE EXPN-EXPENSE-ID    TO PSHR-EXPENSE-ID
078000     MOVE WS-USER-ID (WK-SI) TO PSHR-USER-ID
078100     MOVE WS-SHARE (WK-SI)   TO PSHR-SHARE-AMOUNT
078200     WRITE PARTSHR-REC
078300
078400     ADD WS-SHARE (WK-SI) TO WK-SHARE-PROOF
078500     .
078600***********************************************************
078700*  230 -- U3 ledger posting.  Payer gets the full amount,
078800*  every split-work participant loses its share.
078900***********************************************************
079000 230-POST-LEDGER.
079100
079200     MOVE EXPN-GROUP-ID      TO WK-SEARCH-GROUP-ID
079300     MOVE EXPN-PAYER-USER-ID TO WK-SEARCH-USER-ID
079400     PERFORM 232-FIND-OR-CREATE-LEDGER
079500     ADD EXPN-AMOUNT TO LT-NET-BALANCE (WK-LEDGER-IDX)
079600
079700     PERFORM 230-DEBIT-ONE-PARTICIPANT
079800             VARYING WK-SI FROM 1 BY 1
079900             UNTIL WK-SI > WK-SPLIT-COUNT
080000     .
080100 230-DEBIT-ONE-PARTICIPANT.
080200*    the payer is still a split-work participant and gets
080300*    debited its own share here same as anyone else -- 230
080400*    already credited it the full amount above, so the net
080500*    effect is the payer keeps only what it was not owed back
080600
080700     MOVE EXPN-GROUP-ID      TO WK-SEARCH-GROUP-ID
080800     MOVE WS-USER-ID (WK-SI) TO WK-SEARCH-USER-ID
080900     PERFORM 232-FIND-OR-CREATE-LEDGER
081000     SUBTRACT WS-SHARE (WK-SI)
081100                     FROM LT-NET-BALANCE (WK-LEDGER-IDX)
081200     .
081300 232-FIND-OR-CREATE-LEDGER.
081400*    linear SEARCH rather than SEARCH ALL -- LT-GROUP-ID is not
081500*    kept in ascending order the way MT-USER-ID is, since ledger
081600*    slots are created on first touch in expense-file order
081700
081800     SET WK-NOT-FOUND TO TRUE
081900     PERFORM 233-SEARCH-ONE-LEDGER-SLOT
082000             VARYING LT-IDX FROM 1 BY 1
082100             UNTIL LT-IDX > LT-ENTRY-COUNT
082200        OR    WK-FOUND
082300
082400     IF WK-NOT-FOUND
082500         ADD 1 TO LT-ENTRY-COUNT
082600         MOVE LT-ENTRY-COUNT    TO WK-LEDGER-IDX
082700         MOVE WK-SEARCH-GROUP-ID TO LT-GROUP-ID (WK-LEDGER-IDX)
082800         MOVE WK-SEARCH-USER-ID TO LT-USER-ID (WK-LEDGER-IDX)
082900         MOVE ZERO              TO LT-NET-BALANCE (WK-LEDGER-IDX)
083000     END-IF
083100     .
083200 233-SEARCH-ONE-LEDGER-SLOT.
083300*    group id and user id together are the ledger key -- one
083400*    member can carry a separate running balance in every group
083500*    it belongs to
083600
083700     IF LT-GROUP-ID (LT-IDX) = WK-SEARCH-GROUP-ID
083800        AND LT-USER-ID (LT-IDX) = WK-SEARCH-USER-ID
083900         SET WK-FOUND TO TRUE
084000         MOVE LT-IDX TO WK-LEDGER-IDX
084100     END-IF
084200     .
084300***********************************************************
084400*  231 -- U6 owed accrual.  Every participant other than the
084500*  payer owes the payer its share; this feeds the pairwise
084600*  historical-owed figure the report prints.
084700***********************************************************
084800 231-ACCRUE-OWED.
084900
085000     PERFORM 234-ACCRUE-ONE-PARTICIPANT
085100             VARYING WK-SI FROM 1 BY 1
085200             UNTIL WK-SI > WK-SPLIT-COUNT
085300     .
085400 234-ACCRUE-ONE-PARTICIPANT.
085500*    PAIRWISE-TABLE is directional -- FROM the debtor TO the
085600*    payer -- never netted against the reverse pair here; that
085700*    netting is settlecalc's job, not this program's
085800
085900     IF WS-USER-ID (WK-SI) NOT = EXPN-PAYER-USER-ID
086000         PERFORM 235-FIND-OR-CREATE-PAIRWISE
086100         ADD WS-SHARE (WK-SI) TO PT-OWED-AMOUNT (WK-PAIR-IDX)
086200     END-IF
086300     .
086400 235-FIND-OR-CREATE-PAIRWISE.
086500*    PT-PAID-AMOUNT stays zero on a freshly created slot -- only
086600*    ConfirmPr's confirmation pass ever adds to it, this program
086700*    only ever adds to PT-OWED-AMOUNT
086800
086900     SET WK-NOT-FOUND TO TRUE
087000     PERFORM 236-SEARCH-ONE-PAIRWISE-SLOT
087100             VARYING PT-IDX FROM 1 BY 1
087200             UNTIL PT-IDX > PT-ENTRY-COUNT
087300        OR    WK-FOUND
087400
087500     IF WK-NOT-FOUND
087600         ADD 1 TO PT-ENTRY-COUNT
087700         MOVE PT-ENTRY-COUNT TO WK-PAIR-IDX
087800         MOVE EXPN-GROUP-ID TO PT-GROUP-ID (WK-PAIR-IDX)
087900         MOVE WS-USER-ID (WK-SI) TO PT-FROM-USER-ID (WK-PAIR-IDX)
088000         MOVE EXPN-PAYER-USER-ID TO PT-TO-USER-ID (WK-PAIR-IDX)
088100         MOVE ZERO TO PT-OWED-AMOUNT (WK-PAIR-IDX)
088200         MOVE ZERO TO PT-PAID-AMOUNT (WK-PAIR-IDX)
088300     END-IF
088400     .
088500 236-SEARCH-ONE-PAIRWISE-SLOT.
088600*    three-part key -- group, debtor, payer -- keeps a member's
088700*    debt to two different payers in the same group as two
088800*    separate slots, never summed into one
088900
089000     IF PT-GROUP-ID (PT-IDX) = EXPN-GROUP-ID
089100        AND PT-FROM-USER-ID (PT-IDX) = WS-USER-ID (WK-SI)
089200        AND PT-TO-USER-ID (PT-IDX) = EXPN-PAYER-USER-ID
089300         SET WK-FOUND TO TRUE
089400         MOVE PT-IDX TO WK-PAIR-IDX
089500     END-IF
089600     .
089700***********************************************************
089800*  260 -- the expense file is sorted by GROUP-ID so a new
089900*  group only ever starts when it changes from the last one
090000*  read; this keeps GROUP-LIST-TABLE ascending for free.
090100***********************************************************
090200 260-TRACK-GROUP-SEEN.
090300
090400     IF EXPN-GROUP-ID NOT = WK-LAST-GROUP-SEEN
090500         ADD 1 TO GL-ENTRY-COUNT
090600         MOVE EXPN-GROUP-ID TO GL-GROUP-ID (GL-ENTRY-COUNT)
090700         MOVE EXPN-GROUP-ID TO WK-LAST-GROUP-SEEN
090800     END-IF
090900     .
091000***********************************************************
091100 270-WRITE-REJECT.
091200*    'E' marks an expense-pass reject in the shared reject file
091300*    so a later review run can tell it apart from a 'C'
091400*    confirmation-pass reject without opening two separate files
091500
091600     MOVE 'E'             TO ERLK-RECORD-TYPE
091700     MOVE EXPN-GROUP-ID   TO ERLK-GROUP-ID
091800     MOVE EXPN-EXPENSE-ID TO ERLK-RECORD-ID
091900     MOVE WK-REJECT-REASON TO ERLK-REASON
092000     CALL 'errwrite' USING ERREC-LINKAGE-VIEW
092100
092200     IF WK-TEST-RUN-SWITCH
092300         DISPLAY 'FSR-0907D EXPENSE REJECT REASON = '
092400                 WK-TRACE-REASON-TEXT
092500     END-IF
092600     .
092700***********************************************************
092800 190-WRAPUP.
092900*    the three shared tables and BATCTOT-COUNTERS stay open in
093000*    memory for ConfirmPr and the rest of the run -- only the
093100*    files this pass itself opened get closed here
093200
093300     CLOSE MEMBER-FILE
093400     CLOSE EXPENSE-FILE
093500     CLOSE PARTSHR-FILE
093600
093700     IF WK-TEST-RUN-SWITCH
093800         DISPLAY 'FSR-0710D SPLIT-COUNT/TOTAL-WEIGHT AT EOJ = '
093900                 WK-TRACE-SPLIT-COUNT SPACE WK-TRACE-TOTAL-WEIGHT
094000     END-IF
094100     .
